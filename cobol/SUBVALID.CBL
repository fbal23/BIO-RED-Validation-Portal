000100 IDENTIFICATION DIVISION.
000110*----------------------------------------------------------------*
000120 PROGRAM-ID.    SUBVALID.
000130 AUTHOR.        R. F. NUNES.
000140 INSTALLATION.  REGIONAL BIOTECH PARTNER NETWORK - IT DEPT.
000150 DATE-WRITTEN.  03/14/1988.
000160 DATE-COMPILED.
000170 SECURITY.      UNCLASSIFIED.
000180*----------------------------------------------------------------*
000190* SYSTEM:       BIO-RED PARTNER REPORTING
000200* PROGRAM:      SUBVALID - PARTNER SUBMISSION VALIDATION BATCH
000210*
000220* PURPOSE:      READS THE LIST OF PARTNER SUBMISSION FILES NAMED
000230*               IN THE CONTROL FILE, VALIDATES EACH ONE AGAINST
000240*               ITS TEMPLATE SCHEMA (SEE TEMPCAT COPY MEMBER),
000250*               WRITES A DETAILED VALIDATION REPORT PER
000260*               SUBMISSION, AND PRINTS A BATCH SUMMARY AT THE
000270*               END OF THE RUN.  ORIGINALLY WRITTEN FOR THE OLD
000280*               GENERIC GRANT-REPORTING BATCH AND CARRIED FORWARD
000290*               (SAME SHAPE) FOR THE BIO-RED T2.1 SUBMISSIONS.
000300*
000310* CHANGE-LOG:   DATE        BY   TICKET   DESCRIPTION
000320*               ----------  ---  -------  ---------------------
000330*               03/14/1988  RFN  DSD-114  ORIGINAL PROGRAM --
000340*                                         GENERIC GRANT SUBMISSION
000350*                                         SCHEMA CHECK, 3 FORMS
000360*               09/02/1989  RFN  DSD-140  ADDED COMPLETENESS
000370*                                         PERCENTAGE TO SUMMARY
000380*               04/19/1991  GKT  DSD-201  FIXED ROUNDING ON RATIO
000390*                                         FIELDS (WAS TRUNCATING)
000400*               11/07/1993  GKT  DSD-256  ADDED DUPLICATE-ID CHECK
000410*                                         PER REQUEST OF AUDIT
000420*               08/22/1995  RFN  DSD-299  RAISED SUBMISSION LIMIT
000430*                                         TO 50 FILES PER RUN
000440*               02/11/1998  LMS  DSD-388  MINOR: CLEANED UP REPORT
000450*                                         SPACING FOR NEW PRINTER
000460*               11/09/1998  RFN  DSD-402  Y2K SWEEP -- WT-DT-SISTEMA
000470*                                         AND ALL DATE FIELDS
000480*                                         VERIFIED 4-DIGIT YEAR,
000490*                                         NO 2-DIGIT YEAR STORAGE
000500*                                         ANYWHERE IN THIS PROGRAM
000510*               03/30/1999  RFN  DSD-406  Y2K FOLLOW-UP -- CONFIRMED
000520*                                         WITH QA, NO FURTHER
000530*                                         CHANGES REQUIRED
000540*               07/14/2003  DCM  DSD-455  RAISED ROW LIMIT TO 500
000550*                                         PER SUBMISSION
000560*               11/04/2019  LMS  BR-0231  REWRITTEN FOR BIO-RED
000570*                                         T2.1 -- NINE TEMPLATES,
000580*                                         25-COLUMN SUBMISSIONS,
000590*                                         DROPDOWN VALUE CHECKS
000600*               06/22/2020  LMS  BR-0267  ADDED ENHANCEMENT-TARGET
000610*                                         CHECK FOR TEMPLATE 1
000620*               09/01/2022  DCM  BR-0355  ADDED CONTACT_EMAIL TO
000630*                                         E-MAIL COLUMN LIST
000640*               01/17/2024  DCM  BR-0412  CAPPED ERROR/WARNING
000650*                                         LISTS AT 20 LINES EACH
000660*                                         PER REQUEST OF PROGRAM
000670*                                         OFFICE (REPORT WAS
000680*                                         RUNNING TOO LONG)
000681*               06/05/2024  TJP  BR-0429  QA REVIEW FIXES -- STATUS
000682*                                         WORDING IS NOW VALIDATED /
000683*                                         VALIDATED WITH WARNINGS /
000684*                                         REJECTED THROUGHOUT; RULES
000685*                                         A, B AND D NOW WRITE ONE
000686*                                         MESSAGE PER COLUMN INSTEAD
000687*                                         OF ONE PER ROW; E-MAIL CHECK
000688*                                         NO LONGER FLAGS A SECOND
000689*                                         "@"; RULE F MESSAGES CARRY
000690*                                         THE ACTUAL COUNTS; ALL-BLANK
000691*                                         ROWS SKIPPED AT LOAD; DROPPED
000692*                                         THE UNUSED DEBUG UPSI SWITCH
000694*               06/19/2024  TJP  BR-0451  QA REVIEW FIXES -- SUBM-FILE
000695*                                         IS NOW ORGANIZATION IS
000696*                                         SEQUENTIAL TO MATCH ITS FIXED
000697*                                         1057-BYTE FD; RESTORED
000698*                                         SPECIAL-NAMES/CLASS DIGITS
000699*                                         (LIVE IN THE NUMERIC TEST,
000700*                                         NOT DECORATIVE); RULE SET C
000701*                                         NO LONGER SKIPS A ZERO-ROW
000702*                                         SUBMISSION -- SCHEMA ERROR
000703*                                         STILL FIRES AND OVERALL
000704*                                         COMPLETENESS COMPUTES AS 0
000705*                                         INSTEAD OF BEING SKIPPED
000706*----------------------------------------------------------------*
000707*===============================================================*
000710 ENVIRONMENT DIVISION.
000720*----------------------------------------------------------------*
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     CLASS DIGITS IS "0" THRU "9".
000800 INPUT-OUTPUT SECTION.
000810 FILE-CONTROL.
000820     SELECT CTL-FILE ASSIGN TO DISK "SUBMCTL"
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS FS-CTL-STAT.
000845*    BR-0451 FIX: SUBM-FILE IS A TRUE FIXED-LENGTH RECORD (SEE
000846*    THE RECORD CONTAINS 1057 CHARACTERS RECORDING MODE IS F ON
000847*    ITS FD IN SUBMREC) -- LINE SEQUENTIAL IS A NEWLINE-DELIMITED
000848*    TEXT ORGANIZATION AND WOULD MANGLE TRAILING SPACES IN THE
000849*    COLUMN VALUES.  SEQUENTIAL IS THE CORRECT ORGANIZATION HERE.
000850     SELECT SUBM-FILE ASSIGN TO DISK WS-SUBM-FILE-ID
000860         ORGANIZATION IS SEQUENTIAL
000870         FILE STATUS IS FS-STAT.
000880     SELECT RPT-FILE ASSIGN TO DISK "SUBMRPT"
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS FS-RPT-STAT.
000910*===============================================================*
000920 DATA DIVISION.
000930 FILE SECTION.
000940*----------------------------------------------------------------*
000950 COPY SUBMREC.
000960*===============================================================*
000970 WORKING-STORAGE SECTION.
001000*----------------------------------------------------------------*
001010* FILE-STATUS BYTES -- 77-LEVEL, SAME AS THE OLD SCREEN-HANDLER'S
001020* ST-ERRO/FS-STAT HABIT.  KEPT SEPARATE, NOT GROUPED, SO EACH ONE
001030* CAN BE PASSED ON A FILE STATUS CLAUSE ON ITS OWN.
001040*----------------------------------------------------------------*
001050 77  FS-CTL-STAT                 PIC 9(002) VALUE ZEROS.
001060     88  FS-CTL-OK               VALUE ZEROS.
001070     88  FS-CTL-TERMINA          VALUE 10.
001080 77  FS-STAT                     PIC 9(002) VALUE ZEROS.
001090     88  FS-OK                   VALUE ZEROS.
001100     88  FS-TERMINA              VALUE 10.
001110     88  FS-NAO-EXISTE           VALUE 35.
001120 77  FS-RPT-STAT                 PIC 9(002) VALUE ZEROS.
001130     88  FS-RPT-OK               VALUE ZEROS.
001140 01  WS-SUBM-FILE-ID             PIC X(008) VALUE SPACES.
001150 01  WS-COUNTERS.
001160     05  WT-CT-SUBMISSOES        PIC 9(002) COMP VALUE ZERO.
001170     05  WT-CT-PASS              PIC 9(002) COMP VALUE ZERO.
001180     05  WT-CT-WARN              PIC 9(002) COMP VALUE ZERO.
001190     05  WT-CT-FAIL              PIC 9(002) COMP VALUE ZERO.
001200     05  WT-CT-PAGINA            PIC 9(003) COMP VALUE ZERO.
001210     05  WS-IX                   PIC 9(003) COMP VALUE ZERO.
001220     05  WS-IY                   PIC 9(003) COMP VALUE ZERO.
001230     05  WS-IZ                   PIC 9(003) COMP VALUE ZERO.
001231     05  WS-IW                   PIC 9(003) COMP VALUE ZERO.
001232     05  WS-MSG-PTR              PIC 9(003) COMP VALUE ZERO.
001233     05  WS-REQ-LISTED-COUNT     PIC 9(002) COMP VALUE ZERO.
001240*----------------------------------------------------------------*
001250* HEADER / COLUMN-HEADER WORK COPY FOR THE SUBMISSION IN HAND --
001260* PULLED OFF SUBM-RECORD BEFORE THE DATA-ROW READ LOOP OVERWRITES
001270* THE HEADER AREA.
001280*----------------------------------------------------------------*
001290 01  WS-TEMPLATE-NO              PIC 9(001) VALUE ZERO.
001300 01  WS-SUBMISSION-NAME          PIC X(050) VALUE SPACES.
001310 01  WS-COLHDR-WORK.
001320     05  WS-CH-COL-COUNT         PIC 9(002) COMP VALUE ZERO.
001330     05  WS-CH-COL-NAME          PIC X(030) OCCURS 25 TIMES.
001340 01  WS-ROW-VALUES.
001350     05  WS-ROW-VALUE            PIC X(040) OCCURS 25 TIMES.
001360*----------------------------------------------------------------*
001370* PER-SUBMISSION SCHEMA WORK AREA (RULE SET A) -- BUILT ONCE PER
001380* SUBMISSION, RE-USED BY RULE SET C (COMPLETENESS).
001390*----------------------------------------------------------------*
001400 01  WS-REQ-LOCAL.
001410     05  WS-REQ-LOCAL-ENT OCCURS 8 TIMES.
001420         10  WS-RL-NAME          PIC X(030).
001430         10  WS-RL-COL-IDX       PIC 9(002) COMP.
001440         10  WS-RL-FILL-COUNT    PIC 9(003) COMP.
001450 01  WS-REQ-LOCAL-COUNT          PIC 9(002) COMP VALUE ZERO.
001460 01  WS-REQ-MISSING-COUNT        PIC 9(002) COMP VALUE ZERO.
001470*----------------------------------------------------------------*
001480* DUPLICATE-ID WORK TABLE (RULE SET E) -- THE KEY COLUMN IS THE
001490* FIRST COLUMN, IN COLUMN ORDER, WHOSE NAME ENDS IN "_ID" IN THE
001500* SUBMISSION ITSELF (NOT NECESSARILY A REQUIRED COLUMN); RESOLVED
001510* ONCE PER SUBMISSION BY 3204-ACHA-COL-ID.  ZERO MEANS NO SUCH
001520* COLUMN EXISTS (E.G. TEMPLATE 5, FOCUS GROUP NOTES) AND THE
001530* CHECK IS SKIPPED ENTIRELY.
001540*----------------------------------------------------------------*
001550 01  WS-SEEN-IDS.
001560     05  WS-SEEN-ID              PIC X(040) OCCURS 500 TIMES.
001570 01  WS-SEEN-ID-COUNT            PIC 9(003) COMP VALUE ZERO.
001580 01  WS-DUP-FOUND-COUNT          PIC 9(003) COMP VALUE ZERO.
001590 77  WS-DUP-ID-COL-IDX           PIC 9(002) COMP VALUE ZERO.
001600*----------------------------------------------------------------*
001610* ENHANCEMENT-COLUMN INDEX (RULE SET F) -- INDEX OF THE SUBMISSION
001620* COLUMN NAMED EXACTLY CORDIS_ORGANIZATION_ID, IF ANY, RESOLVED
001630* ONCE PER SUBMISSION BY 3206-ACHA-COL-ENH.  ZERO MEANS ABSENT.
001640*----------------------------------------------------------------*
001650 77  WS-ENH-COL-IDX              PIC 9(002) COMP VALUE ZERO.
001660*----------------------------------------------------------------*
001670* PER-SUBMISSION ACCUMULATORS (RULE SETS C, E, F, G)
001680*----------------------------------------------------------------*
001690 01  WS-SUB-ACCUM.
001700     05  WS-ROW-COUNT            PIC 9(003) COMP VALUE ZERO.
001710     05  WS-FIELDS-USED          PIC 9(005) COMP VALUE ZERO.
001720     05  WS-FIELDS-POSSIBLE      PIC 9(005) COMP VALUE ZERO.
001730     05  WS-ENH-ROW-COUNT        PIC 9(003) COMP VALUE ZERO.
001740     05  WS-ENH-NEW-COUNT        PIC 9(003) COMP VALUE ZERO.
001750     05  WS-ENH-DEPTH-TOTAL      PIC 9(006) COMP VALUE ZERO.
001760     05  WS-OPT-FILLED-THIS-ROW  PIC 9(002) COMP VALUE ZERO.
001770*----------------------------------------------------------------*
001780* PER-COLUMN "TOUCHED AT LEAST ONCE" FLAGS -- SET BY 4560/4561 AS
001790* EACH ROW STREAMS PAST, TOTALED BY 4562 INTO WS-FIELDS-USED FOR
001800* THE QUALITY-METRICS REPORT LINE (RULE SET E)
001810*----------------------------------------------------------------*
001820 01  WS-COL-USED-FLAGS.
001830     05  WS-COL-USED-FLAG        PIC X(001) OCCURS 25 TIMES.
001840*----------------------------------------------------------------*
001850* COMPLETENESS WORK FIELDS (RULE SET C) -- WS-REQ-PRESENT-COUNT
001860* AND WS-REQ-FILL-SUM ARE BUILT FRESH EACH TIME 4300 RUNS
001870*----------------------------------------------------------------*
001880 77  WS-REQ-PRESENT-COUNT        PIC 9(002) COMP VALUE ZERO.
001890 77  WS-REQ-FILL-SUM             PIC 9(005) COMP VALUE ZERO.
001900 01  WS-COMPLETE-RATIO           PIC 9(001)V999 VALUE ZERO.
001910 01  WS-OVERALL-COMPLETE         PIC 9(001)V999 VALUE ZERO.
001920 01  WS-ENH-DEPTH-AVG            PIC 9(002)V999 VALUE ZERO.
001930*----------------------------------------------------------------*
001940* PER-CHECK STATUS (SCHEMA/TYPES/COMPLETENESS/DROPDOWN/ENHANCE),
001950* SET BY 4000-EXECUTA-VERIFICACOES AND 4600-VERIFICA-ENHANCEMENT,
001960* TALLIED BY 5050-CONTA-CHECKS FOR THE BATCH-FLOW STEP 6 SUMMARY
001970*----------------------------------------------------------------*
001980 01  WS-CHK-SCHEMA               PIC X(007) VALUE SPACES.
001990 01  WS-CHK-TYPES                PIC X(007) VALUE SPACES.
002000 01  WS-CHK-COMPLETE             PIC X(007) VALUE SPACES.
002010 01  WS-CHK-DROPDOWN             PIC X(007) VALUE SPACES.
002020 01  WS-CHK-ENHANCE              PIC X(007) VALUE SPACES.
002030 77  WS-TYPE-ERR-COUNT           PIC 9(003) COMP VALUE ZERO.
002040 77  WS-DOMAIN-ERR-COUNT         PIC 9(003) COMP VALUE ZERO.
002041*----------------------------------------------------------------*
002042* PER-COLUMN OCCURRENCE COUNTERS FOR RULE SET B (BR-0429) -- ONE
002043* SLOT PER ENTRY IN WC-NUM-NAME/WC-URL-NAME/WC-EMAIL-NAME, FILLED
002044* SILENTLY AS EACH ROW STREAMS PAST 4201-VERIFICA-1-COLUNA, THEN
002045* TURNED INTO ONE MESSAGE PER OFFENDING COLUMN BY 4204 AFTER THE
002046* ROW SCAN ENDS -- SEE 4000-EXECUTA-VERIFICACOES.
002047*----------------------------------------------------------------*
002048 01  WS-NUM-BAD-COUNTS.
002049     05  WS-NUM-BAD-CNT          PIC 9(003) COMP VALUE ZERO
002050                                 OCCURS 6 TIMES.
002051 01  WS-URL-BAD-COUNTS.
002052     05  WS-URL-BAD-CNT          PIC 9(003) COMP VALUE ZERO
002053                                 OCCURS 1 TIMES.
002054 01  WS-EMAIL-BAD-COUNTS.
002055     05  WS-EMAIL-BAD-CNT        PIC 9(003) COMP VALUE ZERO
002056                                 OCCURS 2 TIMES.
002057*----------------------------------------------------------------*
002058* DISTINCT-VALUE TRACKING FOR RULE SET D (BR-0429) -- ONE SLOT PER
002059* WC-DP-ENTRY, UP TO 5 DISTINCT OFFENDING VALUES REMEMBERED PER
002060* COLUMN, TURNED INTO ONE MESSAGE PER COLUMN BY 4420 AFTER THE ROW
002061* SCAN ENDS.  4404 REGISTERS EACH BAD VALUE AS THE ROWS STREAM PAST.
002062*----------------------------------------------------------------*
002063 01  WS-DOM-BAD-TRACK.
002064     05  WS-DOM-BAD-ENTRY OCCURS 24 TIMES.
002065         10  WS-DOM-BAD-COUNT    PIC 9(002) COMP VALUE ZERO.
002066         10  WS-DOM-BAD-VALUES.
002067             15  WS-DOM-BAD-VALUE PIC X(024) OCCURS 5 TIMES.
002068 77  WS-CHKS-PASS                PIC 9(001) COMP VALUE ZERO.
002069 77  WS-CHKS-FAIL                PIC 9(001) COMP VALUE ZERO.
002070 77  WS-CHKS-WARN                PIC 9(001) COMP VALUE ZERO.
002080*----------------------------------------------------------------*
002090* ERROR / WARNING MESSAGE LISTS -- CAPPED AT 20 EACH (BR-0412)
002100*----------------------------------------------------------------*
002110 01  WS-ERR-TOTAL                PIC 9(003) COMP VALUE ZERO.
002120 01  WS-WARN-TOTAL               PIC 9(003) COMP VALUE ZERO.
002130 01  WS-ERR-LISTED               PIC 9(002) COMP VALUE ZERO.
002140 01  WS-WARN-LISTED              PIC 9(002) COMP VALUE ZERO.
002150 01  WS-ERROR-MSGS.
002160     05  WS-ERR-MSG              PIC X(080) OCCURS 20 TIMES.
002170 01  WS-WARNING-MSGS.
002180     05  WS-WARN-MSG             PIC X(080) OCCURS 20 TIMES.
002190 01  WS-DISPOSITION              PIC X(024) VALUE SPACES.
002200     88  WS-DISP-PASS            VALUE "VALIDATED".
002210     88  WS-DISP-WARN            VALUE "VALIDATED WITH WARNINGS".
002220     88  WS-DISP-FAIL            VALUE "REJECTED".
002230*----------------------------------------------------------------*
002240* BATCH SUMMARY TABLE -- ONE ENTRY PER SUBMISSION, UP TO 50
002250*----------------------------------------------------------------*
002260 01  WS-SUMMARY-TABLE.
002270     05  WS-SUMM-ENTRY OCCURS 50 TIMES.
002280         10  WS-SUMM-NAME        PIC X(050).
002290         10  WS-SUMM-TEMPLATE    PIC 9(001).
002300         10  WS-SUMM-STATUS      PIC X(024).
002310         10  WS-SUMM-ERR-CNT     PIC 9(003).
002320         10  WS-SUMM-WARN-CNT    PIC 9(003).
002330*----------------------------------------------------------------*
002340* SCRATCH / EDIT / MESSAGE-BUILDING FIELDS
002350*----------------------------------------------------------------*
002360 77  WS-EDIT-CNT                 PIC ZZZ9.
002370 01  WS-EDIT-CNT-2               PIC ZZ9.
002380 77  WS-EDIT-CNT-3               PIC ZZ9.
002390 77  WS-EDIT-CNT-4               PIC ZZ9.
002400 01  WS-EDIT-RATIO               PIC 9.999.
002401 01  WS-EDIT-DEPTH               PIC Z9.999.
002410 01  WS-TRIM-WORK                PIC X(010) VALUE SPACES.
002420 01  WS-TRIM-LEN                 PIC 9(002) COMP VALUE ZERO.
002430 01  WS-TRIM-START               PIC 9(002) COMP VALUE ZERO.
002440 01  WS-MSG-WORK                 PIC X(080) VALUE SPACES.
002450 01  WS-COL-NAME-WORK            PIC X(030) VALUE SPACES.
002460 01  WS-VALUE-WORK               PIC X(040) VALUE SPACES.
002470 77  WS-CHAR-WORK                PIC X(001) VALUE SPACES.
002480 01  WS-SCAN-POS                 PIC 9(002) COMP VALUE ZERO.
002490 01  WS-SCAN-LEN                 PIC 9(002) COMP VALUE ZERO.
002500 01  WS-DIGIT-SEEN               PIC X(001) VALUE "N".
002510     88  WS-DIGIT-SEEN-YES       VALUE "Y".
002520 01  WS-DOT-SEEN                 PIC X(001) VALUE "N".
002530     88  WS-DOT-SEEN-YES         VALUE "Y".
002540 77  WS-NUMERIC-OK               PIC X(001) VALUE "Y".
002550     88  WS-NUMERIC-IS-OK        VALUE "Y".
002560 01  WS-DOMAIN-OK                PIC X(001) VALUE "N".
002570     88  WS-DOMAIN-IS-OK         VALUE "Y".
002571 01  WS-DOM-VALUE-SEEN           PIC X(001) VALUE "N".
002580 01  WS-ID-MATCH                 PIC X(001) VALUE "N".
002590     88  WS-ID-MATCH-YES         VALUE "Y".
002591 01  WS-ROW-EMPTY                PIC X(001) VALUE "Y".
002592     88  WS-ROW-IS-EMPTY         VALUE "Y".
002600 01  WS-SUMM-LIMIT               PIC 9(002) COMP VALUE ZERO.
002610 01  WS-URL-UPPER                PIC X(008) VALUE SPACES.
002620 01  WS-URL-PREFIX               PIC X(008) VALUE SPACES.
002630 01  WS-DT-SISTEMA.
002640     05  WS-ANO                  PIC 9(004).
002650     05  WS-MES                  PIC 9(002).
002660     05  WS-DIA                  PIC 9(002).
002670 01  WS-HR-SISTEMA.
002680     05  WS-HOR                  PIC 9(002).
002690     05  WS-MIN                  PIC 9(002).
002700     05  WS-SEG                  PIC 9(002).
002710     05  WS-CSE                  PIC 9(002).
002720*----------------------------------------------------------------*
002730* GENERIC 132-BYTE PRINT LINE FOR FREE-TEXT DETAIL/MESSAGE LINES
002740*----------------------------------------------------------------*
002750 01  WS-PRINT-LINE               PIC X(132) VALUE SPACES.
002760*----------------------------------------------------------------*
002770* TEMPLATE SCHEMA CATALOG (COMPILED-IN), REPORT WORK AREAS
002780*----------------------------------------------------------------*
002790 COPY TEMPCAT.
002800*===============================================================*
002810 PROCEDURE DIVISION.
002820*----------------------------------------------------------------*
002830 0000-CONTROLE SECTION.
002840*----------------------------------------------------------------*
002850     PERFORM 1000-INICIA THRU 1000-INICIA-FIM
002860     PERFORM 2000-PROCESSA-LOTE THRU 2000-PROCESSA-LOTE-FIM
002870         UNTIL FS-CTL-TERMINA
002880     PERFORM 7000-EMITE-RESUMO THRU 7000-EMITE-RESUMO-FIM
002890     PERFORM 8000-FINALIZA THRU 8000-FINALIZA-FIM
002900     STOP RUN.
002910 0000-CONTROLE-FIM.
002920     EXIT.
002930*----------------------------------------------------------------*
002940* 1000 - OPEN CONTROL AND REPORT FILES, LOAD THE COMPILED-IN
002950*        SCHEMA CATALOG, PRIME THE FIRST CONTROL RECORD
002960*----------------------------------------------------------------*
002970 1000-INICIA SECTION.
002980 1000-INICIA.
002990     OPEN INPUT CTL-FILE.
003000     IF NOT FS-CTL-OK
003010         DISPLAY "SUBVALID - CANNOT OPEN SUBMCTL, STATUS "
003020                 FS-CTL-STAT
003030         MOVE 10 TO FS-CTL-STAT
003040         GO TO 1000-INICIA-FIM
003050     END-IF.
003060     OPEN OUTPUT RPT-FILE.
003070     IF NOT FS-RPT-OK
003080         DISPLAY "SUBVALID - CANNOT OPEN SUBMRPT, STATUS "
003090                 FS-RPT-STAT
003100         MOVE 10 TO FS-CTL-STAT
003110         GO TO 1000-INICIA-FIM
003120     END-IF.
003130     PERFORM 0100-CARREGA-CATALOGO THRU 0100-CARREGA-CATALOGO-FIM
003140     PERFORM 0150-CARREGA-DOMINIOS THRU 0150-CARREGA-DOMINIOS-FIM
003150     MOVE WR-SEP-LINE  TO WS-PRINT-LINE
003160     WRITE RPT-LINE FROM WS-PRINT-LINE
003170     STRING "BIO-RED PARTNER SUBMISSION VALIDATION BATCH"
003180         DELIMITED BY SIZE INTO WS-PRINT-LINE
003190     WRITE RPT-LINE FROM WS-PRINT-LINE
003200     MOVE WR-SEP-LINE  TO WS-PRINT-LINE
003210     WRITE RPT-LINE FROM WS-PRINT-LINE
003220     READ CTL-FILE
003230         AT END MOVE 10 TO FS-CTL-STAT
003240     END-READ.
003250 1000-INICIA-FIM.
003260     EXIT.
003270*----------------------------------------------------------------*
003280* 0100 - LOAD PER-TEMPLATE START/COUNT INDEX FOR THE REQUIRED
003290*        AND OPTIONAL COLUMN-NAME TABLES (COUNTS ARE COMPILED-IN
003300*        CONSTANTS, NOT COMPUTED, SINCE THE CATALOG NEVER CHANGES
003310*        WITHOUT A PROGRAM CHANGE ANYWAY)
003320*----------------------------------------------------------------*
003330 0100-CARREGA-CATALOGO SECTION.
003340 0100-CARREGA-CATALOGO.
003350     MOVE  1 TO WC-REQ-START(1)   MOVE 8 TO WC-REQ-COUNT(1)
003360     MOVE  9 TO WC-REQ-START(2)   MOVE 6 TO WC-REQ-COUNT(2)
003370     MOVE 15 TO WC-REQ-START(3)   MOVE 5 TO WC-REQ-COUNT(3)
003380     MOVE 20 TO WC-REQ-START(4)   MOVE 5 TO WC-REQ-COUNT(4)
003390     MOVE 25 TO WC-REQ-START(5)   MOVE 4 TO WC-REQ-COUNT(5)
003400     MOVE 29 TO WC-REQ-START(6)   MOVE 6 TO WC-REQ-COUNT(6)
003410     MOVE 35 TO WC-REQ-START(7)   MOVE 7 TO WC-REQ-COUNT(7)
003420     MOVE 42 TO WC-REQ-START(8)   MOVE 6 TO WC-REQ-COUNT(8)
003430     MOVE 48 TO WC-REQ-START(9)   MOVE 5 TO WC-REQ-COUNT(9)
003440     MOVE  1 TO WC-OPT-START(1)   MOVE 14 TO WC-OPT-COUNT(1)
003450     MOVE 15 TO WC-OPT-START(2)   MOVE  6 TO WC-OPT-COUNT(2)
003460     MOVE 21 TO WC-OPT-START(3)   MOVE  6 TO WC-OPT-COUNT(3)
003470     MOVE 27 TO WC-OPT-START(4)   MOVE  8 TO WC-OPT-COUNT(4)
003480     MOVE 35 TO WC-OPT-START(5)   MOVE  7 TO WC-OPT-COUNT(5)
003490     MOVE 42 TO WC-OPT-START(6)   MOVE 10 TO WC-OPT-COUNT(6)
003500     MOVE 52 TO WC-OPT-START(7)   MOVE 13 TO WC-OPT-COUNT(7)
003510     MOVE 65 TO WC-OPT-START(8)   MOVE  7 TO WC-OPT-COUNT(8)
003520     MOVE 72 TO WC-OPT-START(9)   MOVE  1 TO WC-OPT-COUNT(9).
003530 0100-CARREGA-CATALOGO-FIM.
003540     EXIT.
003550*----------------------------------------------------------------*
003560* 0150 - UNPACK THE "/" DELIMITED DROPDOWN VALUE LISTS INTO
003570*        WC-DROPDOWN-PARSED, ONE ENTRY AT A TIME
003580*----------------------------------------------------------------*
003590 0150-CARREGA-DOMINIOS SECTION.
003600 0150-CARREGA-DOMINIOS.
003610     PERFORM 0151-CARREGA-1-DOMINIO THRU 0151-CARREGA-1-DOMINIO-FIM
003620         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 24.
003630 0150-CARREGA-DOMINIOS-FIM.
003640     EXIT.
003650 0151-CARREGA-1-DOMINIO SECTION.
003660 0151-CARREGA-1-DOMINIO.
003670     MOVE WC-DROP-TEMPLATE(WS-IX) TO WC-DP-TEMPLATE(WS-IX)
003680     MOVE WC-DROP-COLUMN(WS-IX)   TO WC-DP-COLUMN(WS-IX)
003690     MOVE ZERO TO WC-DP-VALUE-COUNT(WS-IX)
003700     PERFORM 0152-LIMPA-1-VALOR THRU 0152-LIMPA-1-VALOR-FIM
003710         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 11
003720     UNSTRING WC-DROP-VALUES(WS-IX) DELIMITED BY "/"
003730         INTO WC-DP-VALUE(WS-IX, 1) WC-DP-VALUE(WS-IX, 2)
003740              WC-DP-VALUE(WS-IX, 3) WC-DP-VALUE(WS-IX, 4)
003750              WC-DP-VALUE(WS-IX, 5) WC-DP-VALUE(WS-IX, 6)
003760              WC-DP-VALUE(WS-IX, 7) WC-DP-VALUE(WS-IX, 8)
003770              WC-DP-VALUE(WS-IX, 9) WC-DP-VALUE(WS-IX, 10)
003780              WC-DP-VALUE(WS-IX, 11)
003790     PERFORM 0153-CONTA-1-VALOR THRU 0153-CONTA-1-VALOR-FIM
003800         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 11.
003810 0151-CARREGA-1-DOMINIO-FIM.
003820     EXIT.
003830 0152-LIMPA-1-VALOR SECTION.
003840 0152-LIMPA-1-VALOR.
003850     MOVE SPACES TO WC-DP-VALUE(WS-IX, WS-IY).
003860 0152-LIMPA-1-VALOR-FIM.
003870     EXIT.
003880 0153-CONTA-1-VALOR SECTION.
003890 0153-CONTA-1-VALOR.
003900     IF WC-DP-VALUE(WS-IX, WS-IY) NOT = SPACES
003910         ADD 1 TO WC-DP-VALUE-COUNT(WS-IX)
003920     END-IF.
003930 0153-CONTA-1-VALOR-FIM.
003940     EXIT.
003950*----------------------------------------------------------------*
003960* 2000 - ONE PASS PER CONTROL RECORD (ONE PARTNER SUBMISSION)
003970*----------------------------------------------------------------*
003980 2000-PROCESSA-LOTE SECTION.
003990 2000-PROCESSA-LOTE.
004000     MOVE CTL-SUBM-FILE-ID TO WS-SUBM-FILE-ID
004010     ADD 1 TO WT-CT-SUBMISSOES
004020     PERFORM 2900-LIMPA-ACUMULADORES THRU 2900-LIMPA-ACUMULADORES-FIM
004030     OPEN INPUT SUBM-FILE
004040     IF NOT FS-OK
004050         MOVE "REJECTED" TO WS-DISPOSITION
004060         PERFORM 2950-REGISTA-FALHA-ABERTURA
004070             THRU 2950-REGISTA-FALHA-ABERTURA-FIM
004080         GO TO 2000-LEITURA-CONTROLE
004090     END-IF
004100     PERFORM 3000-CARREGA-SUBMISSAO THRU 3000-CARREGA-SUBMISSAO-FIM
004110     IF WS-ERR-TOTAL = ZERO OR WS-TEMPLATE-NO NOT = ZERO
004120         PERFORM 4000-EXECUTA-VERIFICACOES
004130             THRU 4000-EXECUTA-VERIFICACOES-FIM
004140     END-IF
004150     PERFORM 5000-DERIVA-STATUS THRU 5000-DERIVA-STATUS-FIM
004160     PERFORM 5050-CONTA-CHECKS THRU 5050-CONTA-CHECKS-FIM
004170     PERFORM 6000-EMITE-RELATORIO THRU 6000-EMITE-RELATORIO-FIM
004180     PERFORM 6500-REGISTA-SUMARIO THRU 6500-REGISTA-SUMARIO-FIM
004190     CLOSE SUBM-FILE.
004200 2000-LEITURA-CONTROLE.
004210     READ CTL-FILE
004220         AT END MOVE 10 TO FS-CTL-STAT
004230     END-READ.
004240 2000-PROCESSA-LOTE-FIM.
004250     EXIT.
004260*----------------------------------------------------------------*
004270* 2900 - CLEAR ALL PER-SUBMISSION WORK AREAS BEFORE THE NEXT FILE
004280*----------------------------------------------------------------*
004290 2900-LIMPA-ACUMULADORES SECTION.
004300 2900-LIMPA-ACUMULADORES.
004310     MOVE ZERO   TO WS-TEMPLATE-NO
004320     MOVE SPACES TO WS-SUBMISSION-NAME
004330     MOVE ZERO   TO WS-CH-COL-COUNT
004340     MOVE ZERO   TO WS-REQ-LOCAL-COUNT WS-REQ-MISSING-COUNT
004350     MOVE ZERO   TO WS-SEEN-ID-COUNT WS-DUP-FOUND-COUNT
004360                    WS-DUP-ID-COL-IDX WS-ENH-COL-IDX
004370     MOVE ZERO   TO WS-ROW-COUNT WS-FIELDS-USED WS-FIELDS-POSSIBLE
004380     MOVE ZERO   TO WS-ENH-ROW-COUNT WS-ENH-NEW-COUNT
004390                    WS-ENH-DEPTH-TOTAL
004400     MOVE ZERO   TO WS-REQ-PRESENT-COUNT WS-REQ-FILL-SUM
004410     MOVE ZERO   TO WS-OVERALL-COMPLETE
004420     MOVE ZERO   TO WS-TYPE-ERR-COUNT WS-DOMAIN-ERR-COUNT
004430     MOVE ZERO   TO WS-CHKS-PASS WS-CHKS-FAIL WS-CHKS-WARN
004440     MOVE SPACES TO WS-CHK-SCHEMA WS-CHK-TYPES WS-CHK-COMPLETE
004450                    WS-CHK-DROPDOWN WS-CHK-ENHANCE
004460     MOVE ALL "N" TO WS-COL-USED-FLAGS
004470     MOVE ZERO   TO WS-ERR-TOTAL WS-WARN-TOTAL
004480                    WS-ERR-LISTED WS-WARN-LISTED
004490     MOVE SPACES TO WS-ERROR-MSGS WS-WARNING-MSGS
004500     MOVE SPACES TO WS-DISPOSITION
004510     PERFORM 2901-LIMPA-1-REQ-LOCAL THRU 2901-LIMPA-1-REQ-LOCAL-FIM
004520         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 8
004521     PERFORM 2902-LIMPA-1-NUM-BAD THRU 2902-LIMPA-1-NUM-BAD-FIM
004522         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 6
004523     MOVE ZERO   TO WS-URL-BAD-CNT(1)
004524     PERFORM 2903-LIMPA-1-EMAIL-BAD THRU 2903-LIMPA-1-EMAIL-BAD-FIM
004525         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 2
004526     PERFORM 2904-LIMPA-1-DOM-BAD THRU 2904-LIMPA-1-DOM-BAD-FIM
004527         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 24.
004530 2900-LIMPA-ACUMULADORES-FIM.
004540     EXIT.
004550 2901-LIMPA-1-REQ-LOCAL SECTION.
004560 2901-LIMPA-1-REQ-LOCAL.
004570     MOVE SPACES TO WS-RL-NAME(WS-IX)
004580     MOVE ZERO   TO WS-RL-COL-IDX(WS-IX)
004590                    WS-RL-FILL-COUNT(WS-IX).
004600 2901-LIMPA-1-REQ-LOCAL-FIM.
004610     EXIT.
004611*----------------------------------------------------------------*
004612* 2902/2903/2904 - BR-0429: CLEAR THE PER-COLUMN AND PER-CATALOG-
004613* ENTRY BAD-VALUE TRACKING BUILT UP BY 4202/4203/4404 FOR THE
004614* SUBMISSION JUST FINISHED, SO IT DOES NOT BLEED INTO THE NEXT.
004615*----------------------------------------------------------------*
004616 2902-LIMPA-1-NUM-BAD SECTION.
004617 2902-LIMPA-1-NUM-BAD.
004618     MOVE ZERO TO WS-NUM-BAD-CNT(WS-IX).
004619 2902-LIMPA-1-NUM-BAD-FIM.
004620     EXIT.
004621 2903-LIMPA-1-EMAIL-BAD SECTION.
004622 2903-LIMPA-1-EMAIL-BAD.
004623     MOVE ZERO TO WS-EMAIL-BAD-CNT(WS-IX).
004624 2903-LIMPA-1-EMAIL-BAD-FIM.
004625     EXIT.
004626 2904-LIMPA-1-DOM-BAD SECTION.
004627 2904-LIMPA-1-DOM-BAD.
004628     MOVE ZERO   TO WS-DOM-BAD-COUNT(WS-IX)
004629     MOVE SPACES TO WS-DOM-BAD-VALUES(WS-IX).
004630 2904-LIMPA-1-DOM-BAD-FIM.
004631     EXIT.
004632*----------------------------------------------------------------*
004633* 2950 - THE SUBMISSION FILE NAMED IN THE CONTROL RECORD IS
004634*        MISSING OR UNREADABLE -- LOG IT AS REJECTED AND MOVE ON
004635*----------------------------------------------------------------*
004660 2950-REGISTA-FALHA-ABERTURA SECTION.
004670 2950-REGISTA-FALHA-ABERTURA.
004680     DISPLAY "SUBVALID - CANNOT OPEN " WS-SUBM-FILE-ID
004690         ", STATUS " FS-STAT
004700     ADD 1 TO WT-CT-FAIL
004710     MOVE WS-SUBM-FILE-ID TO WS-SUMM-NAME(WT-CT-SUBMISSOES)
004720     MOVE ZERO            TO WS-SUMM-TEMPLATE(WT-CT-SUBMISSOES)
004730     MOVE "REJECTED"      TO WS-SUMM-STATUS(WT-CT-SUBMISSOES)
004740     MOVE 1               TO WS-SUMM-ERR-CNT(WT-CT-SUBMISSOES)
004750     MOVE ZERO            TO WS-SUMM-WARN-CNT(WT-CT-SUBMISSOES).
004760 2950-REGISTA-FALHA-ABERTURA-FIM.
004770     EXIT.
004780*----------------------------------------------------------------*
004790* 3000 - LOAD THE FILE-HEADER, COLUMN-HEADER AND SCAN THE DATA
004800*        ROWS ONE AT A TIME, ACCUMULATING WHAT LATER CHECKS NEED
004810*----------------------------------------------------------------*
004820 3000-CARREGA-SUBMISSAO SECTION.
004830 3000-CARREGA-SUBMISSAO.
004840     PERFORM 3100-LE-HEADER  THRU 3100-LE-HEADER-FIM
004850     IF WS-ERR-TOTAL = ZERO
004860         PERFORM 3200-LE-COLHDR THRU 3200-LE-COLHDR-FIM
004870     END-IF
004880     IF WS-ERR-TOTAL = ZERO
004890         PERFORM 3300-LE-LINHAS THRU 3300-LE-LINHAS-FIM
004900             UNTIL FS-TERMINA
004910     END-IF.
004920 3000-CARREGA-SUBMISSAO-FIM.
004930     EXIT.
004940 3100-LE-HEADER SECTION.
004950 3100-LE-HEADER.
004960     READ SUBM-FILE
004970         AT END MOVE 10 TO FS-STAT
004980     END-READ
004990     IF FS-TERMINA OR SH-REC-TYPE NOT = "H"
005000         MOVE "MISSING OR INVALID FILE-HEADER RECORD"
005010             TO WS-MSG-WORK
005020         PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM
005030         GO TO 3100-LE-HEADER-FIM
005040     END-IF
005050     MOVE SH-TEMPLATE-NO     TO WS-TEMPLATE-NO
005060     MOVE SH-SUBMISSION-NAME TO WS-SUBMISSION-NAME
005070     IF WS-TEMPLATE-NO < 1 OR WS-TEMPLATE-NO > 9
005080         MOVE "TEMPLATE NUMBER OUT OF RANGE (1-9)" TO WS-MSG-WORK
005090         PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM
005100         MOVE ZERO TO WS-TEMPLATE-NO
005110     END-IF.
005120 3100-LE-HEADER-FIM.
005130     EXIT.
005140*----------------------------------------------------------------*
005150* 3200 - READ THE COLUMN-HEADER RECORD, BUILD WS-REQ-LOCAL (RULE
005160*        SET A) BY MATCHING EACH REQUIRED NAME FOR THIS TEMPLATE
005170*        AGAINST THE COLUMNS ACTUALLY PRESENT.  3201 COPIES ONE
005180*        COLUMN NAME; 3202 RESOLVES ONE REQUIRED NAME'S INDEX.
005190*----------------------------------------------------------------*
005200 3200-LE-COLHDR SECTION.
005210 3200-LE-COLHDR.
005220     READ SUBM-FILE
005230         AT END MOVE 10 TO FS-STAT
005240     END-READ
005250     IF FS-TERMINA OR SC-REC-TYPE NOT = "C"
005260         MOVE "MISSING OR INVALID COLUMN-HEADER RECORD"
005270             TO WS-MSG-WORK
005280         PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM
005290         GO TO 3200-LE-COLHDR-FIM
005300     END-IF
005310     MOVE SC-COL-COUNT TO WS-CH-COL-COUNT
005320     PERFORM 3201-COPIA-1-COL-NOME THRU 3201-COPIA-1-COL-NOME-FIM
005330         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT
005340     MOVE WC-REQ-START(WS-TEMPLATE-NO) TO WS-IY
005350     MOVE WC-REQ-COUNT(WS-TEMPLATE-NO) TO WS-REQ-LOCAL-COUNT
005360     PERFORM 3202-RESOLVE-1-REQ-COL THRU 3202-RESOLVE-1-REQ-COL-FIM
005370         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-REQ-LOCAL-COUNT
005375     PERFORM 3209-EMITE-ERRO-SCHEMA THRU 3209-EMITE-ERRO-SCHEMA-FIM
005380     PERFORM 3204-ACHA-COL-ID THRU 3204-ACHA-COL-ID-FIM
005390     PERFORM 3206-ACHA-COL-ENH THRU 3206-ACHA-COL-ENH-FIM.
005400 3200-LE-COLHDR-FIM.
005410     EXIT.
005420 3201-COPIA-1-COL-NOME SECTION.
005430 3201-COPIA-1-COL-NOME.
005440     MOVE SC-COL-NAME(WS-IX) TO WS-CH-COL-NAME(WS-IX).
005450 3201-COPIA-1-COL-NOME-FIM.
005460     EXIT.
005470*----------------------------------------------------------------*
005471* 3202 ONLY RESOLVES THE COLUMN INDEX NOW (BR-0429) -- IT NO LONGER
005472* WRITES ITS OWN ERROR LINE.  A SUBMISSION MISSING SEVERAL REQUIRED
005473* COLUMNS USED TO GET ONE ERROR PER COLUMN; 3209/3210 BELOW NOW
005474* BUILD THE SINGLE AGGREGATED "COLUMNS MISSING" ERROR RULE SET A
005475* CALLS FOR, ONCE ALL OF THIS TEMPLATE'S REQUIRED NAMES HAVE BEEN
005476* CHECKED AGAINST THE SUBMISSION'S COLUMN LIST.
005477*----------------------------------------------------------------*
005478 3202-RESOLVE-1-REQ-COL SECTION.
005479 3202-RESOLVE-1-REQ-COL.
005480     MOVE WC-REQ-NAME(WS-IY) TO WS-RL-NAME(WS-IX)
005490     MOVE ZERO TO WS-RL-COL-IDX(WS-IX)
005500     PERFORM 3203-CASA-1-COL-NOME THRU 3203-CASA-1-COL-NOME-FIM
005510         VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WS-CH-COL-COUNT
005520     IF WS-RL-COL-IDX(WS-IX) = ZERO
005530         ADD 1 TO WS-REQ-MISSING-COUNT
005540     END-IF
005550     ADD 1 TO WS-IY.
005560 3202-RESOLVE-1-REQ-COL-FIM.
005570     EXIT.
005580 3203-CASA-1-COL-NOME SECTION.
005590 3203-CASA-1-COL-NOME.
005600     IF WS-CH-COL-NAME(WS-IZ) = WS-RL-NAME(WS-IX)
005610         MOVE WS-IZ TO WS-RL-COL-IDX(WS-IX)
005620     END-IF.
005630 3203-CASA-1-COL-NOME-FIM.
005640     EXIT.
005641*----------------------------------------------------------------*
005642* 3209/3210 - RULE SET A'S ERROR TEXT: ONE LINE LISTING EVERY
005643* REQUIRED COLUMN 3202 ABOVE COULD NOT RESOLVE, COMMA-SEPARATED,
005644* INSTEAD OF ONE ERROR LINE PER MISSING COLUMN (BR-0429)
005645*----------------------------------------------------------------*
005646 3209-EMITE-ERRO-SCHEMA SECTION.
005647 3209-EMITE-ERRO-SCHEMA.
005648     IF WS-REQ-MISSING-COUNT = ZERO
005649         GO TO 3209-EMITE-ERRO-SCHEMA-FIM
005650     END-IF
005651     MOVE SPACES TO WS-MSG-WORK
005652     MOVE 1      TO WS-MSG-PTR
005653     MOVE ZERO   TO WS-REQ-LISTED-COUNT
005654     STRING "REQUIRED COLUMNS MISSING FROM SUBMISSION: "
005655         DELIMITED BY SIZE
005656         INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR
005657     PERFORM 3210-ACRESCENTA-1-NOME-FALTANTE
005658         THRU 3210-ACRESCENTA-1-NOME-FALTANTE-FIM
005659         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-REQ-LOCAL-COUNT
005660     PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM.
005661 3209-EMITE-ERRO-SCHEMA-FIM.
005662     EXIT.
005663 3210-ACRESCENTA-1-NOME-FALTANTE SECTION.
005664 3210-ACRESCENTA-1-NOME-FALTANTE.
005665     IF WS-RL-COL-IDX(WS-IX) NOT = ZERO OR WS-MSG-PTR > 75
005666         GO TO 3210-ACRESCENTA-1-NOME-FALTANTE-FIM
005667     END-IF
005668     IF WS-REQ-LISTED-COUNT NOT = ZERO
005669         STRING ", " DELIMITED BY SIZE
005670             INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR
005671     END-IF
005672     STRING WS-RL-NAME(WS-IX) DELIMITED BY SPACE
005673         INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR
005674     ADD 1 TO WS-REQ-LISTED-COUNT.
005675 3210-ACRESCENTA-1-NOME-FALTANTE-FIM.
005676     EXIT.
005710*----------------------------------------------------------------*
005720* 3204 - RULE SET E'S KEY COLUMN: THE FIRST SUBMISSION COLUMN, IN
005730*        COLUMN ORDER, WHOSE NAME ENDS IN "_ID".  NOT NECESSARILY
005740*        REQUIRED, AND NOT NECESSARILY PRESENT AT ALL (TEMPLATE 5,
005750*        FOCUS GROUP NOTES, HAS NO SUCH COLUMN AND THE DUPLICATE
005760*        CHECK IS THEN SKIPPED ENTIRELY).  3205/3207 FIND EACH
005770*        COLUMN NAME'S TRIMMED LENGTH THE SAME WAY 4211/4212 FIND
005780*        A VALUE'S TRIMMED LENGTH.
005790*----------------------------------------------------------------*
005800 3204-ACHA-COL-ID SECTION.
005810 3204-ACHA-COL-ID.
005820     MOVE ZERO TO WS-DUP-ID-COL-IDX
005830     PERFORM 3205-TESTA-1-COL-ID THRU 3205-TESTA-1-COL-ID-FIM
005840         VARYING WS-IX FROM 1 BY 1
005850             UNTIL WS-IX > WS-CH-COL-COUNT
005860                OR WS-DUP-ID-COL-IDX NOT = ZERO.
005870 3204-ACHA-COL-ID-FIM.
005880     EXIT.
005890 3205-TESTA-1-COL-ID SECTION.
005900 3205-TESTA-1-COL-ID.
005910     MOVE 30 TO WS-TRIM-LEN
005920     PERFORM 3207-ACHA-1-POS-FIM-NOME
005930         THRU 3207-ACHA-1-POS-FIM-NOME-FIM
005940         VARYING WS-SCAN-POS FROM 30 BY -1 UNTIL WS-SCAN-POS < 1
005950     IF WS-TRIM-LEN > 2
005960         COMPUTE WS-TRIM-START = WS-TRIM-LEN - 2
005970         IF WS-CH-COL-NAME(WS-IX)(WS-TRIM-START:3) = "_ID"
005980             MOVE WS-IX TO WS-DUP-ID-COL-IDX
005990         END-IF
006000     END-IF.
006010 3205-TESTA-1-COL-ID-FIM.
006020     EXIT.
006030 3206-ACHA-COL-ENH SECTION.
006040 3206-ACHA-COL-ENH.
006050     MOVE ZERO TO WS-ENH-COL-IDX
006060     IF WS-TEMPLATE-NO NOT = 1
006070         GO TO 3206-ACHA-COL-ENH-FIM
006080     END-IF
006090     PERFORM 3208-TESTA-1-COL-ENH THRU 3208-TESTA-1-COL-ENH-FIM
006100         VARYING WS-IX FROM 1 BY 1
006110             UNTIL WS-IX > WS-CH-COL-COUNT
006120                OR WS-ENH-COL-IDX NOT = ZERO.
006130 3206-ACHA-COL-ENH-FIM.
006140     EXIT.
006150 3207-ACHA-1-POS-FIM-NOME SECTION.
006160 3207-ACHA-1-POS-FIM-NOME.
006170     IF WS-TRIM-LEN NOT = 30
006180         GO TO 3207-ACHA-1-POS-FIM-NOME-FIM
006190     END-IF
006200     IF WS-CH-COL-NAME(WS-IX)(WS-SCAN-POS:1) NOT = SPACE
006210         MOVE WS-SCAN-POS TO WS-TRIM-LEN
006220     END-IF.
006230 3207-ACHA-1-POS-FIM-NOME-FIM.
006240     EXIT.
006250 3208-TESTA-1-COL-ENH SECTION.
006260 3208-TESTA-1-COL-ENH.
006270     IF WS-CH-COL-NAME(WS-IX) = WC-ENH-COL-NAME
006280         MOVE WS-IX TO WS-ENH-COL-IDX
006290     END-IF.
006300 3208-TESTA-1-COL-ENH-FIM.
006310     EXIT.
006320*----------------------------------------------------------------*
006330* 3300 - READ ONE DATA ROW, RUN THE PER-ROW CHECKS THAT MUST SEE
006340*        EVERY ROW (TYPES, DOMAINS, DUPLICATE ID, FIELD USAGE,
006350*        ENHANCEMENT DEPTH) AS IT STREAMS PAST -- THE SUBMISSION
006360*        IS NEVER HELD IN MEMORY AS A WHOLE
006370*----------------------------------------------------------------*
006380 3300-LE-LINHAS SECTION.
006390 3300-LE-LINHAS.
006400     READ SUBM-FILE
006410         AT END MOVE 10 TO FS-STAT
006420     END-READ
006430     IF FS-TERMINA
006440         GO TO 3300-LE-LINHAS-FIM
006450     END-IF
006460     IF SD-REC-TYPE NOT = "D"
006470         GO TO 3300-LE-LINHAS-FIM
006480     END-IF
006481     PERFORM 3301-COPIA-1-VALOR THRU 3301-COPIA-1-VALOR-FIM
006482         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT
006483     MOVE "Y" TO WS-ROW-EMPTY
006484     PERFORM 3302-VERIFICA-1-VALOR-VAZIO
006485         THRU 3302-VERIFICA-1-VALOR-VAZIO-FIM
006486         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT
006487     IF WS-ROW-IS-EMPTY
006488         GO TO 3300-LE-LINHAS-FIM
006489     END-IF
006490     ADD 1 TO WS-ROW-COUNT
006500     IF WS-ROW-COUNT > 500
006510         GO TO 3300-LE-LINHAS-FIM
006520     END-IF
006550     PERFORM 4200-VERIFICA-TIPOS-LINHA
006560         THRU 4200-VERIFICA-TIPOS-LINHA-FIM
006570     PERFORM 4400-VERIFICA-DOMINIOS-LINHA
006580         THRU 4400-VERIFICA-DOMINIOS-LINHA-FIM
006590     PERFORM 4550-VERIFICA-DUPLICADO
006600         THRU 4550-VERIFICA-DUPLICADO-FIM
006610     PERFORM 4560-CONTA-CAMPOS-USADOS
006620         THRU 4560-CONTA-CAMPOS-USADOS-FIM
006630     IF WS-TEMPLATE-NO = 1
006640         PERFORM 4650-ACUMULA-ENHANCEMENT
006650             THRU 4650-ACUMULA-ENHANCEMENT-FIM
006660     END-IF
006670     PERFORM 4350-CONTA-COMPLETUDE-LINHA
006680         THRU 4350-CONTA-COMPLETUDE-LINHA-FIM.
006690 3300-LE-LINHAS-FIM.
006700     EXIT.
006710 3301-COPIA-1-VALOR SECTION.
006720 3301-COPIA-1-VALOR.
006730     MOVE SD-COL-VALUE(WS-IX) TO WS-ROW-VALUE(WS-IX).
006740 3301-COPIA-1-VALOR-FIM.
006741     EXIT.
006742*----------------------------------------------------------------*
006743* 3302 - BR-0429: A ROW WHOSE VALUES ARE ALL SPACES IS SKIPPED AT
006744* LOAD -- IT IS NEITHER COUNTED IN WS-ROW-COUNT NOR RUN THROUGH
006745* ANY OF THE RULE-SET CHECKS BELOW.
006746*----------------------------------------------------------------*
006747 3302-VERIFICA-1-VALOR-VAZIO SECTION.
006748 3302-VERIFICA-1-VALOR-VAZIO.
006749     IF WS-ROW-VALUE(WS-IX) NOT = SPACES
006750         MOVE "N" TO WS-ROW-EMPTY
006751     END-IF.
006752 3302-VERIFICA-1-VALOR-VAZIO-FIM.
006753     EXIT.
006760*----------------------------------------------------------------*
006770* 4000 - RUN THE SUBMISSION-LEVEL CHECKS THAT NEED THE ROW SCAN
006780*        TOTALS RATHER THAN ONE ROW AT A TIME (RULES C, E, F, G
006790*        FEED FROM THE ACCUMULATORS BUILT IN 3300 ABOVE)
006800*----------------------------------------------------------------*
006810 4000-EXECUTA-VERIFICACOES SECTION.
006820 4000-EXECUTA-VERIFICACOES.
006825     PERFORM 4204-EMITE-ERROS-TIPOS
006826         THRU 4204-EMITE-ERROS-TIPOS-FIM
006827     PERFORM 4420-EMITE-ERROS-DOMINIO
006828         THRU 4420-EMITE-ERROS-DOMINIO-FIM
006830     PERFORM 4300-VERIFICA-COMPLETUDE
006840         THRU 4300-VERIFICA-COMPLETUDE-FIM
006850     PERFORM 4500-VERIFICA-QUALIDADE
006860         THRU 4500-VERIFICA-QUALIDADE-FIM
006870     IF WS-TEMPLATE-NO = 1
006880         PERFORM 4600-VERIFICA-ENHANCEMENT
006890             THRU 4600-VERIFICA-ENHANCEMENT-FIM
006900     END-IF
006910     IF WS-REQ-MISSING-COUNT = ZERO
006920         MOVE "PASS" TO WS-CHK-SCHEMA
006930     ELSE
006940         MOVE "FAIL" TO WS-CHK-SCHEMA
006950     END-IF
006960     IF WS-TYPE-ERR-COUNT = ZERO
006970         MOVE "PASS" TO WS-CHK-TYPES
006980     ELSE
006990         MOVE "FAIL" TO WS-CHK-TYPES
007000     END-IF
007010     IF WS-DOMAIN-ERR-COUNT = ZERO
007020         MOVE "PASS" TO WS-CHK-DROPDOWN
007030     ELSE
007040         MOVE "FAIL" TO WS-CHK-DROPDOWN
007050     END-IF.
007060 4000-EXECUTA-VERIFICACOES-FIM.
007070     EXIT.
007080*----------------------------------------------------------------*
007090* 4200 - RULE SET B, ONE ROW: NUMERIC AND URL/E-MAIL SHAPE CHECKS.
007100*        4201 IS THE PER-COLUMN WORKER DRIVEN BY THE OUTER VARYING
007110*        PERFORM; 4202/4203 ARE ITS NUMERIC/E-MAIL SUB-SCANS.
007120*----------------------------------------------------------------*
007130 4200-VERIFICA-TIPOS-LINHA SECTION.
007140 4200-VERIFICA-TIPOS-LINHA.
007150     PERFORM 4201-VERIFICA-1-COLUNA THRU 4201-VERIFICA-1-COLUNA-FIM
007160         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT.
007170 4200-VERIFICA-TIPOS-LINHA-FIM.
007180     EXIT.
007190 4201-VERIFICA-1-COLUNA SECTION.
007200 4201-VERIFICA-1-COLUNA.
007210     MOVE WS-CH-COL-NAME(WS-IX) TO WS-COL-NAME-WORK
007220     MOVE WS-ROW-VALUE(WS-IX)   TO WS-VALUE-WORK
007230     IF WS-VALUE-WORK = SPACES
007240         GO TO 4201-VERIFICA-1-COLUNA-FIM
007250     END-IF
007260     PERFORM 4202-TESTA-1-NUMERICO THRU 4202-TESTA-1-NUMERICO-FIM
007270         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 6
007280     IF WC-URL-NAME(1) = WS-COL-NAME-WORK
007290         MOVE WS-VALUE-WORK(1:8) TO WS-URL-PREFIX
007300         MOVE WS-URL-PREFIX TO WS-URL-UPPER
007310         INSPECT WS-URL-UPPER CONVERTING
007320             "abcdefghijklmnopqrstuvwxyz"
007330             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007340         IF WS-URL-UPPER(1:7) NOT = "HTTP://" AND
007350            WS-URL-UPPER(1:8) NOT = "HTTPS://"
007360             ADD 1 TO WS-URL-BAD-CNT(1)
007370         END-IF
007380     END-IF
007390     PERFORM 4203-TESTA-1-EMAIL THRU 4203-TESTA-1-EMAIL-FIM
007400         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 2.
007410 4201-VERIFICA-1-COLUNA-FIM.
007420     EXIT.
007430*----------------------------------------------------------------*
007440* 4202 NO LONGER WRITES ITS OWN ERROR LINE (BR-0429) -- IT JUST
007450* TALLIES THE BAD OCCURRENCE AGAINST WS-NUM-BAD-CNT FOR THE
007460* OFFENDING COLUMN.  4204/4205 BELOW BUILD THE ONE-LINE-PER-
007470* COLUMN "<N> NON-NUMERIC VALUES" ERROR RULE SET B CALLS FOR,
007480* ONCE THE ROW SCAN IN 3300-LE-LINHAS HAS FINISHED.
007490*----------------------------------------------------------------*
007500 4202-TESTA-1-NUMERICO SECTION.
007510 4202-TESTA-1-NUMERICO.
007520     IF WC-NUM-NAME(WS-IY) NOT = WS-COL-NAME-WORK
007530         GO TO 4202-TESTA-1-NUMERICO-FIM
007540     END-IF
007550     PERFORM 4210-TESTA-NUMERICO THRU 4210-TESTA-NUMERICO-FIM
007560     IF NOT WS-NUMERIC-IS-OK
007570         ADD 1 TO WS-NUM-BAD-CNT(WS-IY)
007580         ADD 1 TO WS-TYPE-ERR-COUNT
007590     END-IF.
007600 4202-TESTA-1-NUMERICO-FIM.
007610     EXIT.
007620*----------------------------------------------------------------*
007630* 4203 - BR-0429 FIX: THE OLD "NOT = 1" TEST ALSO FLAGGED A VALUE
007640* WITH TWO OR MORE "@" SIGNS AS MISSING ONE.  THE SPEC ONLY
007650* WANTS THE "NO @ ANYWHERE" CASE FLAGGED, SO THIS NOW TESTS FOR
007660* ZERO.  THE OFFENDING ROW IS TALLIED AGAINST WS-EMAIL-BAD-CNT
007670* RATHER THAN WRITING ITS OWN WARNING LINE -- SEE 4204/4207.
007680*----------------------------------------------------------------*
007690 4203-TESTA-1-EMAIL SECTION.
007700 4203-TESTA-1-EMAIL.
007710     IF WC-EMAIL-NAME(WS-IY) NOT = WS-COL-NAME-WORK
007720         GO TO 4203-TESTA-1-EMAIL-FIM
007730     END-IF
007740     MOVE ZERO TO WS-SCAN-POS
007750     INSPECT WS-VALUE-WORK
007760         TALLYING WS-SCAN-POS FOR ALL "@"
007770     IF WS-SCAN-POS = ZERO
007780         ADD 1 TO WS-EMAIL-BAD-CNT(WS-IY)
007790     END-IF.
007800 4203-TESTA-1-EMAIL-FIM.
007810     EXIT.
007820*----------------------------------------------------------------*
007821* 4204/4205/4206/4207 - RULE SET B'S AGGREGATED MESSAGES
007822* (BR-0429): ONE LINE PER OFFENDING COLUMN, WITH THE OCCURRENCE
007823* COUNT BUILT INTO THE TEXT, INSTEAD OF ONE LINE PER OFFENDING
007824* ROW.  DRIVEN ONCE PER SUBMISSION FROM 4000-EXECUTA-VERIFI-
007825* CACOES AFTER THE ROW SCAN IN 3300-LE-LINHAS HAS FINISHED AND
007826* THE COUNTERS ABOVE ARE COMPLETE.
007827*----------------------------------------------------------------*
007828 4204-EMITE-ERROS-TIPOS SECTION.
007829 4204-EMITE-ERROS-TIPOS.
007830     PERFORM 4205-EMITE-1-ERRO-NUMERICO
007831         THRU 4205-EMITE-1-ERRO-NUMERICO-FIM
007832         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 6
007833     PERFORM 4206-EMITE-1-AVISO-URL
007834         THRU 4206-EMITE-1-AVISO-URL-FIM
007835         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 1
007836     PERFORM 4207-EMITE-1-AVISO-EMAIL
007837         THRU 4207-EMITE-1-AVISO-EMAIL-FIM
007838         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 2.
007839 4204-EMITE-ERROS-TIPOS-FIM.
007840     EXIT.
007841 4205-EMITE-1-ERRO-NUMERICO SECTION.
007842 4205-EMITE-1-ERRO-NUMERICO.
007843     IF WS-NUM-BAD-CNT(WS-IY) = ZERO
007844         GO TO 4205-EMITE-1-ERRO-NUMERICO-FIM
007845     END-IF
007846     MOVE WS-NUM-BAD-CNT(WS-IY) TO WS-EDIT-CNT-3
007847     STRING WC-NUM-NAME(WS-IY) ": "
007848         WS-EDIT-CNT-3 " NON-NUMERIC VALUES"
007849         DELIMITED BY SIZE INTO WS-MSG-WORK
007850     PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM.
007851 4205-EMITE-1-ERRO-NUMERICO-FIM.
007852     EXIT.
007853 4206-EMITE-1-AVISO-URL SECTION.
007854 4206-EMITE-1-AVISO-URL.
007855     IF WS-URL-BAD-CNT(WS-IY) = ZERO
007856         GO TO 4206-EMITE-1-AVISO-URL-FIM
007857     END-IF
007858     MOVE WS-URL-BAD-CNT(WS-IY) TO WS-EDIT-CNT-3
007859     STRING WC-URL-NAME(WS-IY) ": "
007860         WS-EDIT-CNT-3 " ENTRIES MISSING HTTP:// OR HTTPS://"
007861         DELIMITED BY SIZE INTO WS-MSG-WORK
007862     PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM.
007863 4206-EMITE-1-AVISO-URL-FIM.
007864     EXIT.
007865 4207-EMITE-1-AVISO-EMAIL SECTION.
007866 4207-EMITE-1-AVISO-EMAIL.
007867     IF WS-EMAIL-BAD-CNT(WS-IY) = ZERO
007868         GO TO 4207-EMITE-1-AVISO-EMAIL-FIM
007869     END-IF
007870     MOVE WS-EMAIL-BAD-CNT(WS-IY) TO WS-EDIT-CNT-3
007871     STRING WC-EMAIL-NAME(WS-IY) ": "
007872         WS-EDIT-CNT-3 " ENTRIES MISSING '@' SYMBOL"
007873         DELIMITED BY SIZE INTO WS-MSG-WORK
007874     PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM.
007875 4207-EMITE-1-AVISO-EMAIL-FIM.
007876     EXIT.
007877*----------------------------------------------------------------*
007878* 4210 - IS WS-VALUE-WORK A VALID SIGNED DECIMAL NUMERAL?  SCANS
007879*        CHARACTER BY CHARACTER SINCE THE FIELD CAN CARRY A SIGN
007880*        AND A DECIMAL POINT THAT THE NUMERIC CLASS TEST REJECTS.
007881*        4211 FINDS THE TRIMMED LENGTH RIGHT TO LEFT; 4212 WALKS
007882*        LEFT TO RIGHT VALIDATING EACH CHARACTER.
007883*----------------------------------------------------------------*
007900 4210-TESTA-NUMERICO SECTION.
007910 4210-TESTA-NUMERICO.
007920     MOVE "Y" TO WS-NUMERIC-OK
007930     MOVE "N" TO WS-DIGIT-SEEN
007940     MOVE "N" TO WS-DOT-SEEN
007950     MOVE 40  TO WS-SCAN-LEN
007960     PERFORM 4211-ACHA-1-POS-FIM THRU 4211-ACHA-1-POS-FIM-FIM
007970         VARYING WS-SCAN-POS FROM 40 BY -1 UNTIL WS-SCAN-POS < 1
007980     PERFORM 4212-TESTA-1-CARACTER THRU 4212-TESTA-1-CARACTER-FIM
007990         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > WS-SCAN-LEN
008000     IF NOT WS-DIGIT-SEEN-YES
008010         MOVE "N" TO WS-NUMERIC-OK
008020     END-IF.
008030 4210-TESTA-NUMERICO-FIM.
008040     EXIT.
008050 4211-ACHA-1-POS-FIM SECTION.
008060 4211-ACHA-1-POS-FIM.
008070     IF WS-SCAN-LEN NOT = 40
008080         GO TO 4211-ACHA-1-POS-FIM-FIM
008090     END-IF
008100     IF WS-VALUE-WORK(WS-SCAN-POS:1) NOT = SPACE
008110         MOVE WS-SCAN-POS TO WS-SCAN-LEN
008120     END-IF.
008130 4211-ACHA-1-POS-FIM-FIM.
008140     EXIT.
008150 4212-TESTA-1-CARACTER SECTION.
008160 4212-TESTA-1-CARACTER.
008170     MOVE WS-VALUE-WORK(WS-SCAN-POS:1) TO WS-CHAR-WORK
008180     EVALUATE TRUE
008190         WHEN WS-CHAR-WORK IS DIGITS
008200             MOVE "Y" TO WS-DIGIT-SEEN
008210         WHEN WS-CHAR-WORK = "."
008220             IF WS-DOT-SEEN-YES
008230                 MOVE "N" TO WS-NUMERIC-OK
008240             END-IF
008250             MOVE "Y" TO WS-DOT-SEEN
008260         WHEN WS-CHAR-WORK = "+" OR WS-CHAR-WORK = "-"
008270             IF WS-SCAN-POS NOT = 1
008280                 MOVE "N" TO WS-NUMERIC-OK
008290             END-IF
008300         WHEN OTHER
008310             MOVE "N" TO WS-NUMERIC-OK
008320     END-EVALUATE.
008330 4212-TESTA-1-CARACTER-FIM.
008340     EXIT.
008350*----------------------------------------------------------------*
008360* 4300 - RULE SET C, SUBMISSION LEVEL.  SCOPE IS ONLY THE REQUIRED
008370*        COLUMNS ACTUALLY PRESENT IN THE SUBMISSION -- A COLUMN
008380*        MISSING FROM THE SUBMISSION ALREADY FAILED SCHEMA (RULE A)
008390*        AND TAKES NO PART HERE.  IF NONE OF THE REQUIRED COLUMNS
008400*        ARE PRESENT AT ALL, NO COMPLETENESS RESULT IS PRODUCED --
008410*        JUST THE ERROR BELOW.  OTHERWISE 4301 TALLIES EACH PRESENT
008420*        COLUMN'S FILL COUNT INTO THE OVERALL RATIO AND FLAGS ANY
008430*        SINGLE COLUMN BELOW 80 PERCENT; THIS PARAGRAPH THEN CHECKS
008440*        THE OVERALL RATIO AGAINST THE 95 PERCENT TARGET.
008450*----------------------------------------------------------------*
008460 4300-VERIFICA-COMPLETUDE SECTION.
008470 4300-VERIFICA-COMPLETUDE.
008480     MOVE ZERO TO WS-REQ-PRESENT-COUNT WS-REQ-FILL-SUM
008485*    BR-0451 FIX: FORMERLY BYPASSED THIS WHOLE PARAGRAPH ON A
008486*    ZERO-ROW SUBMISSION, WHICH ALSO SKIPPED THE "NO REQUIRED
008487*    FIELDS" ERROR BELOW.  THAT ERROR IS A SCHEMA-PRESENCE CHECK
008488*    AND MUST FIRE REGARDLESS OF ROW COUNT, SO THE LOOP AND THE
008489*    CHECK BELOW NOW ALWAYS RUN; ONLY THE RATIO DIVISION ITSELF
008490*    IS GUARDED AGAINST A ZERO ROW COUNT.
008520     PERFORM 4301-VERIFICA-1-REQ-COL THRU 4301-VERIFICA-1-REQ-COL-FIM
008530         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-REQ-LOCAL-COUNT
008540     IF WS-REQ-PRESENT-COUNT = ZERO
008550         MOVE "NO REQUIRED FIELDS FOUND IN SUBMISSION" TO WS-MSG-WORK
008560         PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM
008570         GO TO 4300-VERIFICA-COMPLETUDE-FIM
008590     END-IF
008595     IF WS-ROW-COUNT = ZERO
008596         MOVE ZERO TO WS-OVERALL-COMPLETE
008597     ELSE
008600         COMPUTE WS-OVERALL-COMPLETE ROUNDED =
008610             WS-REQ-FILL-SUM / (WS-REQ-PRESENT-COUNT * WS-ROW-COUNT)
008611     END-IF
008620     IF WS-OVERALL-COMPLETE < 0.950
008630         MOVE WS-OVERALL-COMPLETE TO WS-EDIT-RATIO
008640         STRING "COMPLETENESS " WS-EDIT-RATIO
008650             " BELOW TARGET 95%" DELIMITED BY SIZE INTO WS-MSG-WORK
008660         PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM
008670         MOVE "WARNING" TO WS-CHK-COMPLETE
008680     ELSE
008690         MOVE "PASS" TO WS-CHK-COMPLETE
008700     END-IF.
008710 4300-VERIFICA-COMPLETUDE-FIM.
008720     EXIT.
008730 4301-VERIFICA-1-REQ-COL SECTION.
008740 4301-VERIFICA-1-REQ-COL.
008750     IF WS-RL-COL-IDX(WS-IX) = ZERO
008760         GO TO 4301-VERIFICA-1-REQ-COL-FIM
008770     END-IF
008780     ADD 1 TO WS-REQ-PRESENT-COUNT
008790     ADD WS-RL-FILL-COUNT(WS-IX) TO WS-REQ-FILL-SUM
008795     IF WS-ROW-COUNT = ZERO
008796         GO TO 4301-VERIFICA-1-REQ-COL-FIM
008797     END-IF
008800     COMPUTE WS-COMPLETE-RATIO ROUNDED =
008810         WS-RL-FILL-COUNT(WS-IX) / WS-ROW-COUNT
008820     IF WS-COMPLETE-RATIO < 0.800
008830         MOVE WS-COMPLETE-RATIO TO WS-EDIT-RATIO
008840         STRING "LOW COMPLETENESS ON REQUIRED COLUMN "
008850             WS-RL-NAME(WS-IX) " - " WS-EDIT-RATIO " FILLED"
008860             DELIMITED BY SIZE INTO WS-MSG-WORK
008870         PERFORM 4910-ACRESCENTA-AVISO
008880             THRU 4910-ACRESCENTA-AVISO-FIM
008890     END-IF.
008900 4301-VERIFICA-1-REQ-COL-FIM.
008910     EXIT.
008920*----------------------------------------------------------------*
008930* 4350 - TALLY, FOR THIS ROW, WHICH REQUIRED COLUMNS ARE FILLED
008940*        (FEEDS THE COMPLETENESS RATIO IN 4300 ABOVE)
008950*----------------------------------------------------------------*
008960 4350-CONTA-COMPLETUDE-LINHA SECTION.
008970 4350-CONTA-COMPLETUDE-LINHA.
008980     PERFORM 4351-CONTA-1-REQ-COL THRU 4351-CONTA-1-REQ-COL-FIM
008990         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-REQ-LOCAL-COUNT.
009000 4350-CONTA-COMPLETUDE-LINHA-FIM.
009010     EXIT.
009020 4351-CONTA-1-REQ-COL SECTION.
009030 4351-CONTA-1-REQ-COL.
009040     IF WS-RL-COL-IDX(WS-IX) NOT = ZERO
009050         IF WS-ROW-VALUE(WS-RL-COL-IDX(WS-IX)) NOT = SPACES
009060             ADD 1 TO WS-RL-FILL-COUNT(WS-IX)
009070         END-IF
009080     END-IF.
009090 4351-CONTA-1-REQ-COL-FIM.
009100     EXIT.
009110*----------------------------------------------------------------*
009120* 4400 - RULE SET D, ONE ROW: DROPDOWN / CODE VALUE CHECK.  4401
009130*        IS THE PER-COLUMN WORKER; 4402 SEARCHES ONE CATALOG
009140*        ENTRY'S PARSED VALUE LIST FOR A MATCH.
009150*----------------------------------------------------------------*
009160 4400-VERIFICA-DOMINIOS-LINHA SECTION.
009170 4400-VERIFICA-DOMINIOS-LINHA.
009180     PERFORM 4401-VERIFICA-1-COLUNA THRU 4401-VERIFICA-1-COLUNA-FIM
009190         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT.
009200 4400-VERIFICA-DOMINIOS-LINHA-FIM.
009210     EXIT.
009220 4401-VERIFICA-1-COLUNA SECTION.
009230 4401-VERIFICA-1-COLUNA.
009240     MOVE WS-CH-COL-NAME(WS-IX) TO WS-COL-NAME-WORK
009250     MOVE WS-ROW-VALUE(WS-IX)   TO WS-VALUE-WORK
009260     IF WS-VALUE-WORK = SPACES
009270         GO TO 4401-VERIFICA-1-COLUNA-FIM
009280     END-IF
009290     PERFORM 4402-VERIFICA-1-CATALOGO THRU 4402-VERIFICA-1-CATALOGO-FIM
009300         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 24.
009310 4401-VERIFICA-1-COLUNA-FIM.
009320     EXIT.
009330 4402-VERIFICA-1-CATALOGO SECTION.
009340 4402-VERIFICA-1-CATALOGO.
009350     IF WC-DP-TEMPLATE(WS-IY) NOT = WS-TEMPLATE-NO OR
009360        WC-DP-COLUMN(WS-IY)   NOT = WS-COL-NAME-WORK
009370         GO TO 4402-VERIFICA-1-CATALOGO-FIM
009380     END-IF
009390     MOVE "N" TO WS-DOMAIN-OK
009400     PERFORM 4403-CASA-1-VALOR THRU 4403-CASA-1-VALOR-FIM
009410         VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WC-DP-VALUE-COUNT(WS-IY)
009420     IF NOT WS-DOMAIN-IS-OK
009430         PERFORM 4404-REGISTA-VALOR-INVALIDO
009440             THRU 4404-REGISTA-VALOR-INVALIDO-FIM
009450         ADD 1 TO WS-DOMAIN-ERR-COUNT
009460     END-IF.
009470 4402-VERIFICA-1-CATALOGO-FIM.
009480     EXIT.
009490 4403-CASA-1-VALOR SECTION.
009500 4403-CASA-1-VALOR.
009510     IF WC-DP-VALUE(WS-IY, WS-IZ) = WS-VALUE-WORK(1:24)
009520         MOVE "Y" TO WS-DOMAIN-OK
009530     END-IF.
009540 4403-CASA-1-VALOR-FIM.
009550     EXIT.
009551*----------------------------------------------------------------*
009552* 4404/4405 - BR-0429: RATHER THAN WRITE ITS OWN "VALUE NOT IN
009553* PERMITTED LIST" LINE PER OFFENDING ROW, 4402 NOW REGISTERS THE
009554* BAD VALUE AGAINST THIS CATALOG ENTRY'S SLOT IN WS-DOM-BAD-TRACK
009555* (UP TO 5 DISTINCT VALUES REMEMBERED), AND 4420/4421/4422 BELOW
009556* TURN EACH SLOT INTO ONE "INVALID VALUES FOUND: ..." MESSAGE
009557* AFTER THE ROW SCAN FINISHES.
009558*----------------------------------------------------------------*
009559 4404-REGISTA-VALOR-INVALIDO SECTION.
009560 4404-REGISTA-VALOR-INVALIDO.
009561     MOVE "N" TO WS-DOM-VALUE-SEEN
009562     PERFORM 4405-CASA-1-VALOR-REGISTADO
009563         THRU 4405-CASA-1-VALOR-REGISTADO-FIM
009564         VARYING WS-IW FROM 1 BY 1
009565         UNTIL WS-IW > WS-DOM-BAD-COUNT(WS-IY)
009566     IF WS-DOM-VALUE-SEEN = "Y"
009567         GO TO 4404-REGISTA-VALOR-INVALIDO-FIM
009568     END-IF
009569     IF WS-DOM-BAD-COUNT(WS-IY) < 5
009570         ADD 1 TO WS-DOM-BAD-COUNT(WS-IY)
009571         MOVE WS-VALUE-WORK(1:24)
009572             TO WS-DOM-BAD-VALUE(WS-IY, WS-DOM-BAD-COUNT(WS-IY))
009573     END-IF.
009574 4404-REGISTA-VALOR-INVALIDO-FIM.
009575     EXIT.
009576 4405-CASA-1-VALOR-REGISTADO SECTION.
009577 4405-CASA-1-VALOR-REGISTADO.
009578     IF WS-DOM-BAD-VALUE(WS-IY, WS-IW) = WS-VALUE-WORK(1:24)
009579         MOVE "Y" TO WS-DOM-VALUE-SEEN
009580     END-IF.
009581 4405-CASA-1-VALOR-REGISTADO-FIM.
009582     EXIT.
009583*----------------------------------------------------------------*
009584* 4420/4421/4422 - RULE SET D'S AGGREGATED MESSAGE (BR-0429): ONE
009585* ERROR PER OFFENDING CATALOG ENTRY LISTING THE DISTINCT BAD
009586* VALUES 4404 REGISTERED, INSTEAD OF ONE ERROR PER OFFENDING ROW.
009587* DRIVEN ONCE PER SUBMISSION FROM 4000-EXECUTA-VERIFICACOES AFTER
009588* THE ROW SCAN IN 3300-LE-LINHAS HAS FINISHED.
009589*----------------------------------------------------------------*
009590 4420-EMITE-ERROS-DOMINIO SECTION.
009591 4420-EMITE-ERROS-DOMINIO.
009592     PERFORM 4421-EMITE-1-ERRO-DOMINIO
009593         THRU 4421-EMITE-1-ERRO-DOMINIO-FIM
009594         VARYING WS-IY FROM 1 BY 1 UNTIL WS-IY > 24.
009595 4420-EMITE-ERROS-DOMINIO-FIM.
009596     EXIT.
009597 4421-EMITE-1-ERRO-DOMINIO SECTION.
009598 4421-EMITE-1-ERRO-DOMINIO.
009599     IF WS-DOM-BAD-COUNT(WS-IY) = ZERO
009600         GO TO 4421-EMITE-1-ERRO-DOMINIO-FIM
009601     END-IF
009602     MOVE SPACES TO WS-MSG-WORK
009603     MOVE 1      TO WS-MSG-PTR
009604     STRING WC-DP-COLUMN(WS-IY) DELIMITED BY SPACE
009605         ": Invalid values found: " DELIMITED BY SIZE
009606         INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR
009607     PERFORM 4422-CONSTROI-1-VALOR-DOM
009608         THRU 4422-CONSTROI-1-VALOR-DOM-FIM
009609         VARYING WS-IW FROM 1 BY 1
009610         UNTIL WS-IW > WS-DOM-BAD-COUNT(WS-IY)
009611     PERFORM 4900-ACRESCENTA-ERRO THRU 4900-ACRESCENTA-ERRO-FIM.
009612 4421-EMITE-1-ERRO-DOMINIO-FIM.
009613     EXIT.
009614 4422-CONSTROI-1-VALOR-DOM SECTION.
009615 4422-CONSTROI-1-VALOR-DOM.
009616     IF WS-MSG-PTR > 75
009617         GO TO 4422-CONSTROI-1-VALOR-DOM-FIM
009618     END-IF
009619     IF WS-IW NOT = 1
009620         STRING ", " DELIMITED BY SIZE
009621             INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR
009622     END-IF
009623     STRING WS-DOM-BAD-VALUE(WS-IY, WS-IW) DELIMITED BY SPACE
009624         INTO WS-MSG-WORK WITH POINTER WS-MSG-PTR.
009625 4422-CONSTROI-1-VALOR-DOM-FIM.
009626     EXIT.
009627*----------------------------------------------------------------*
009628* 4500 - RULE SET E, SUBMISSION LEVEL: ROW COUNT, DUPLICATE-ID
009629*        TOTAL (AGAINST THE COLUMN 3204 RESOLVED) AND THE FIELDS-
009631*        USED / FIELDS-TOTAL COUNT (VIA 4562 BELOW).  THIS CHECK
009632*        CARRIES NO PASS/FAIL/WARNING STATUS OF ITS OWN.
009633*----------------------------------------------------------------*
009660 4500-VERIFICA-QUALIDADE SECTION.
009670 4500-VERIFICA-QUALIDADE.
009680     IF WS-ROW-COUNT = ZERO
009690         MOVE "SUBMISSION CONTAINS NO DATA ROWS" TO WS-MSG-WORK
009700         PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM
009710     END-IF
009720     PERFORM 4562-TOTALIZA-CAMPOS-USADOS
009730         THRU 4562-TOTALIZA-CAMPOS-USADOS-FIM
009740     IF WS-DUP-ID-COL-IDX NOT = ZERO AND WS-DUP-FOUND-COUNT NOT = ZERO
009750         MOVE WS-DUP-FOUND-COUNT TO WS-EDIT-CNT-2
009760         STRING "FOUND " WS-EDIT-CNT-2 " DUPLICATE "
009770             WS-CH-COL-NAME(WS-DUP-ID-COL-IDX) " VALUES"
009780             DELIMITED BY SIZE INTO WS-MSG-WORK
009790         PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM
009800     END-IF.
009810 4500-VERIFICA-QUALIDADE-FIM.
009820     EXIT.
009830*----------------------------------------------------------------*
009840* 4550 - ROW-LEVEL HALF OF THE DUPLICATE-ID CHECK -- THE KEY
009850*        COLUMN IS WHATEVER 3204-ACHA-COL-ID RESOLVED FOR THIS
009860*        SUBMISSION (ZERO MEANS NO "_ID" COLUMN EXISTS AND THE
009870*        CHECK IS SKIPPED, E.G. TEMPLATE 5 - FOCUS GROUP NOTES).
009880*        4551 COMPARES THIS ROW'S KEY AGAINST ONE SEEN-ID SLOT AND
009890*        SETS WS-ID-MATCH SO THE VARYING PERFORM CAN STOP EARLY.
009900*----------------------------------------------------------------*
009910 4550-VERIFICA-DUPLICADO SECTION.
009920 4550-VERIFICA-DUPLICADO.
009930     IF WS-DUP-ID-COL-IDX = ZERO
009940         GO TO 4550-VERIFICA-DUPLICADO-FIM
009950     END-IF
009960     MOVE WS-ROW-VALUE(WS-DUP-ID-COL-IDX) TO WS-VALUE-WORK
009970     IF WS-VALUE-WORK = SPACES
009980         GO TO 4550-VERIFICA-DUPLICADO-FIM
009990     END-IF
010000     MOVE "N" TO WS-ID-MATCH
010010     PERFORM 4551-CASA-1-ID THRU 4551-CASA-1-ID-FIM
010020         VARYING WS-IX FROM 1 BY 1
010030             UNTIL WS-IX > WS-SEEN-ID-COUNT OR WS-ID-MATCH-YES
010040     IF WS-ID-MATCH-YES
010050         ADD 1 TO WS-DUP-FOUND-COUNT
010060         GO TO 4550-VERIFICA-DUPLICADO-FIM
010070     END-IF
010080     IF WS-SEEN-ID-COUNT < 500
010090         ADD 1 TO WS-SEEN-ID-COUNT
010100         MOVE WS-VALUE-WORK TO WS-SEEN-ID(WS-SEEN-ID-COUNT)
010110     END-IF.
010120 4550-VERIFICA-DUPLICADO-FIM.
010130     EXIT.
010140 4551-CASA-1-ID SECTION.
010150 4551-CASA-1-ID.
010160     IF WS-SEEN-ID(WS-IX) = WS-VALUE-WORK
010170         MOVE "Y" TO WS-ID-MATCH
010180     END-IF.
010190 4551-CASA-1-ID-FIM.
010200     EXIT.
010210*----------------------------------------------------------------*
010220* 4560 - MARK, FOR THIS ROW, WHICH COLUMNS HAD AT LEAST ONE FILLED
010230*        VALUE ANYWHERE IN THE SUBMISSION.  4562/4563 TOTAL THESE
010240*        FLAGS ONCE PER SUBMISSION (AFTER ALL ROWS HAVE STREAMED
010250*        PAST) INTO WS-FIELDS-USED / WS-FIELDS-POSSIBLE.
010260*----------------------------------------------------------------*
010270 4560-CONTA-CAMPOS-USADOS SECTION.
010280 4560-CONTA-CAMPOS-USADOS.
010290     PERFORM 4561-MARCA-1-CAMPO THRU 4561-MARCA-1-CAMPO-FIM
010300         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT.
010310 4560-CONTA-CAMPOS-USADOS-FIM.
010320     EXIT.
010330 4561-MARCA-1-CAMPO SECTION.
010340 4561-MARCA-1-CAMPO.
010350     IF WS-ROW-VALUE(WS-IX) NOT = SPACES
010360         MOVE "Y" TO WS-COL-USED-FLAG(WS-IX)
010370     END-IF.
010380 4561-MARCA-1-CAMPO-FIM.
010390     EXIT.
010400 4562-TOTALIZA-CAMPOS-USADOS SECTION.
010410 4562-TOTALIZA-CAMPOS-USADOS.
010420     MOVE ZERO           TO WS-FIELDS-USED
010430     MOVE WS-CH-COL-COUNT TO WS-FIELDS-POSSIBLE
010440     PERFORM 4563-SOMA-1-CAMPO THRU 4563-SOMA-1-CAMPO-FIM
010450         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT.
010460 4562-TOTALIZA-CAMPOS-USADOS-FIM.
010470     EXIT.
010480 4563-SOMA-1-CAMPO SECTION.
010490 4563-SOMA-1-CAMPO.
010500     IF WS-COL-USED-FLAG(WS-IX) = "Y"
010510         ADD 1 TO WS-FIELDS-USED
010520     END-IF.
010530 4563-SOMA-1-CAMPO-FIM.
010540     EXIT.
010550*----------------------------------------------------------------*
010560* 4600 - RULE SET F, SUBMISSION LEVEL: ENHANCEMENT TARGETS,
010570*        TEMPLATE 1 (ORGANIZATION REGISTRY) ONLY
010580*----------------------------------------------------------------*
010590 4600-VERIFICA-ENHANCEMENT SECTION.
010600 4600-VERIFICA-ENHANCEMENT.
010610     IF WS-ENH-ROW-COUNT < WC-ENH-MIN-ENHANCED
010611         MOVE WS-ENH-ROW-COUNT TO WS-EDIT-CNT-3
010612         STRING "Enhanced organizations (" WS-EDIT-CNT-3
010613             ") below minimum (30)"
010614             DELIMITED BY SIZE INTO WS-MSG-WORK
010640         PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM
010650     END-IF
010660     IF WS-ENH-NEW-COUNT < WC-ENH-MIN-NEW
010661         MOVE WS-ENH-NEW-COUNT TO WS-EDIT-CNT-4
010662         STRING "New organizations (" WS-EDIT-CNT-4
010663             ") below minimum (10)"
010664             DELIMITED BY SIZE INTO WS-MSG-WORK
010690         PERFORM 4910-ACRESCENTA-AVISO THRU 4910-ACRESCENTA-AVISO-FIM
010700     END-IF
010710     IF WS-ENH-ROW-COUNT NOT = ZERO
010720         COMPUTE WS-ENH-DEPTH-AVG ROUNDED =
010730             WS-ENH-DEPTH-TOTAL / WS-ENH-ROW-COUNT
010740         IF WS-ENH-DEPTH-AVG < WC-ENH-MIN-DEPTH
010741             MOVE WS-ENH-DEPTH-AVG TO WS-EDIT-DEPTH
010742             STRING "Average enhancement depth (" WS-EDIT-DEPTH
010743                 " fields) below minimum (3 fields)"
010744                 DELIMITED BY SIZE INTO WS-MSG-WORK
010770             PERFORM 4910-ACRESCENTA-AVISO
010780                 THRU 4910-ACRESCENTA-AVISO-FIM
010790         END-IF
010800     END-IF
010810     IF WS-ENH-ROW-COUNT >= WC-ENH-MIN-ENHANCED AND
010820        WS-ENH-NEW-COUNT NOT < WC-ENH-MIN-NEW
010830         MOVE "PASS" TO WS-CHK-ENHANCE
010840     ELSE
010850         MOVE "WARNING" TO WS-CHK-ENHANCE
010860     END-IF.
010870 4600-VERIFICA-ENHANCEMENT-FIM.
010880     EXIT.
010890*----------------------------------------------------------------*
010900* 4650 - ROW-LEVEL HALF OF THE ENHANCEMENT CHECK (RULE SET F).  A
010910*        ROW IS "ENHANCED" WHEN CORDIS_ORGANIZATION_ID (WS-ENH-
010920*        COL-IDX, RESOLVED ONCE BY 3206) IS PRESENT IN THE
010930*        SUBMISSION AND FILLED ON THIS ROW; EVERY OTHER ROW IS
010940*        "NEW" -- INCLUDING ALL ROWS WHEN THE COLUMN IS ABSENT
010950*        ALTOGETHER.  4651/4652 MEASURE ENHANCEMENT DEPTH FOR AN
010960*        ENHANCED ROW: HOW MANY OF TEMPLATE 1'S OPTIONAL COLUMNS,
010970*        AMONG THOSE PRESENT IN THE SUBMISSION, ARE FILLED.
010980*----------------------------------------------------------------*
010990 4650-ACUMULA-ENHANCEMENT SECTION.
011000 4650-ACUMULA-ENHANCEMENT.
011010     IF WS-ENH-COL-IDX = ZERO
011020         ADD 1 TO WS-ENH-NEW-COUNT
011030         GO TO 4650-ACUMULA-ENHANCEMENT-FIM
011040     END-IF
011050     IF WS-ROW-VALUE(WS-ENH-COL-IDX) = SPACES
011060         ADD 1 TO WS-ENH-NEW-COUNT
011070         GO TO 4650-ACUMULA-ENHANCEMENT-FIM
011080     END-IF
011090     ADD 1 TO WS-ENH-ROW-COUNT
011100     MOVE ZERO TO WS-OPT-FILLED-THIS-ROW
011110     MOVE WC-OPT-START(1) TO WS-IY
011120     PERFORM 4651-TESTA-1-OPCIONAL THRU 4651-TESTA-1-OPCIONAL-FIM
011130         VARYING WS-IZ FROM 1 BY 1 UNTIL WS-IZ > WC-OPT-COUNT(1)
011140     ADD WS-OPT-FILLED-THIS-ROW TO WS-ENH-DEPTH-TOTAL.
011150 4650-ACUMULA-ENHANCEMENT-FIM.
011160     EXIT.
011170 4651-TESTA-1-OPCIONAL SECTION.
011180 4651-TESTA-1-OPCIONAL.
011190     MOVE WC-OPT-NAME(WS-IY) TO WS-COL-NAME-WORK
011200     PERFORM 4652-CASA-1-COLUNA THRU 4652-CASA-1-COLUNA-FIM
011210         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-CH-COL-COUNT
011220     ADD 1 TO WS-IY.
011230 4651-TESTA-1-OPCIONAL-FIM.
011240     EXIT.
011250 4652-CASA-1-COLUNA SECTION.
011260 4652-CASA-1-COLUNA.
011270     IF WS-CH-COL-NAME(WS-IX) = WS-COL-NAME-WORK AND
011280        WS-ROW-VALUE(WS-IX) NOT = SPACES
011290         ADD 1 TO WS-OPT-FILLED-THIS-ROW
011300     END-IF.
011310 4652-CASA-1-COLUNA-FIM.
011320     EXIT.
011330*----------------------------------------------------------------*
011340* 4900 / 4910 - APPEND TO THE ERROR / WARNING LISTS, CAPPED AT
011350*        20 EACH (BR-0412); WS-MSG-WORK MUST BE BUILT BY THE
011360*        CALLING PARAGRAPH BEFORE THIS PERFORM IS ISSUED
011370*----------------------------------------------------------------*
011380 4900-ACRESCENTA-ERRO SECTION.
011390 4900-ACRESCENTA-ERRO.
011400     ADD 1 TO WS-ERR-TOTAL
011410     IF WS-ERR-LISTED < 20
011420         ADD 1 TO WS-ERR-LISTED
011430         MOVE WS-MSG-WORK TO WS-ERR-MSG(WS-ERR-LISTED)
011440     END-IF.
011450 4900-ACRESCENTA-ERRO-FIM.
011460     EXIT.
011470 4910-ACRESCENTA-AVISO SECTION.
011480 4910-ACRESCENTA-AVISO.
011490     ADD 1 TO WS-WARN-TOTAL
011500     IF WS-WARN-LISTED < 20
011510         ADD 1 TO WS-WARN-LISTED
011520         MOVE WS-MSG-WORK TO WS-WARN-MSG(WS-WARN-LISTED)
011530     END-IF.
011540 4910-ACRESCENTA-AVISO-FIM.
011550     EXIT.
011560*----------------------------------------------------------------*
011570* 5000 - RULE SET G: DERIVE THE SUBMISSION'S FINAL DISPOSITION
011580*----------------------------------------------------------------*
011590 5000-DERIVA-STATUS SECTION.
011600 5000-DERIVA-STATUS.
011610     IF WS-DISPOSITION = SPACES
011620         EVALUATE TRUE
011630             WHEN WS-ERR-TOTAL NOT = ZERO
011640                 MOVE "REJECTED" TO WS-DISPOSITION
011650                 ADD 1 TO WT-CT-FAIL
011660             WHEN WS-WARN-TOTAL NOT = ZERO
011670                 MOVE "VALIDATED WITH WARNINGS" TO WS-DISPOSITION
011680                 ADD 1 TO WT-CT-WARN
011690             WHEN OTHER
011700                 MOVE "VALIDATED" TO WS-DISPOSITION
011710                 ADD 1 TO WT-CT-PASS
011720         END-EVALUATE
011730     END-IF.
011740 5000-DERIVA-STATUS-FIM.
011750     EXIT.
011760*----------------------------------------------------------------*
011770* 5050 - TALLY HOW MANY OF THE STATUSED CHECKS (SCHEMA, TYPES,
011780*        COMPLETENESS, DROPDOWN, AND, FOR TEMPLATE 1, ENHANCEMENT)
011790*        CAME BACK PASS/FAIL/WARNING, FOR BATCH FLOW STEP 6'S
011800*        SUMMARY LINE.  QUALITY METRICS (RULE E) CARRIES NO STATUS
011810*        OF ITS OWN AND IS NOT COUNTED HERE.
011820*----------------------------------------------------------------*
011830 5050-CONTA-CHECKS SECTION.
011840 5050-CONTA-CHECKS.
011850     MOVE ZERO TO WS-CHKS-PASS WS-CHKS-FAIL WS-CHKS-WARN
011860     EVALUATE WS-CHK-SCHEMA
011870         WHEN "PASS"    ADD 1 TO WS-CHKS-PASS
011880         WHEN "FAIL"    ADD 1 TO WS-CHKS-FAIL
011890         WHEN "WARNING" ADD 1 TO WS-CHKS-WARN
011900     END-EVALUATE
011910     EVALUATE WS-CHK-TYPES
011920         WHEN "PASS"    ADD 1 TO WS-CHKS-PASS
011930         WHEN "FAIL"    ADD 1 TO WS-CHKS-FAIL
011940         WHEN "WARNING" ADD 1 TO WS-CHKS-WARN
011950     END-EVALUATE
011960     EVALUATE WS-CHK-COMPLETE
011970         WHEN "PASS"    ADD 1 TO WS-CHKS-PASS
011980         WHEN "FAIL"    ADD 1 TO WS-CHKS-FAIL
011990         WHEN "WARNING" ADD 1 TO WS-CHKS-WARN
012000     END-EVALUATE
012010     EVALUATE WS-CHK-DROPDOWN
012020         WHEN "PASS"    ADD 1 TO WS-CHKS-PASS
012030         WHEN "FAIL"    ADD 1 TO WS-CHKS-FAIL
012040         WHEN "WARNING" ADD 1 TO WS-CHKS-WARN
012050     END-EVALUATE
012060     IF WS-TEMPLATE-NO = 1
012070         EVALUATE WS-CHK-ENHANCE
012080             WHEN "PASS"    ADD 1 TO WS-CHKS-PASS
012090             WHEN "WARNING" ADD 1 TO WS-CHKS-WARN
012100         END-EVALUATE
012110     END-IF.
012120 5050-CONTA-CHECKS-FIM.
012130     EXIT.
012140*----------------------------------------------------------------*
012150* 6000 - WRITE THE DETAILED VALIDATION REPORT BLOCK FOR THIS
012160*        SUBMISSION (TITLE / STATUS / COUNTS / MESSAGE LISTS).
012170*        6001/6002 WRITE ONE ERROR/ONE WARNING DETAIL LINE.
012180*----------------------------------------------------------------*
012190 6000-EMITE-RELATORIO SECTION.
012200 6000-EMITE-RELATORIO.
012210     MOVE SPACES              TO WR-TITLE-LINE
012220     MOVE WS-SUBMISSION-NAME  TO WR-SUBM-NAME
012230     MOVE WS-TEMPLATE-NO      TO WR-TEMPLATE-NO
012240     MOVE WR-TITLE-LINE       TO WS-PRINT-LINE
012250     WRITE RPT-LINE FROM WS-PRINT-LINE
012260     MOVE SPACES         TO WR-STATUS-LINE
012270     MOVE WS-DISPOSITION TO WR-STATUS
012280     MOVE WR-STATUS-LINE TO WS-PRINT-LINE
012290     WRITE RPT-LINE FROM WS-PRINT-LINE
012300     MOVE WS-ERR-TOTAL  TO WS-EDIT-CNT
012310     MOVE SPACES        TO WR-COUNT-LINE
012320     MOVE WS-EDIT-CNT   TO WR-ERR-CNT
012330     MOVE WS-WARN-TOTAL TO WS-EDIT-CNT
012340     MOVE WS-EDIT-CNT   TO WR-WARN-CNT
012350     MOVE WR-COUNT-LINE TO WS-PRINT-LINE
012360     WRITE RPT-LINE FROM WS-PRINT-LINE
012370     MOVE SPACES TO WS-PRINT-LINE
012380     STRING "CHECKS: PASSED " WS-CHKS-PASS
012390         "  FAILED " WS-CHKS-FAIL
012400         "  WARNING " WS-CHKS-WARN
012410         DELIMITED BY SIZE INTO WS-PRINT-LINE
012420     WRITE RPT-LINE FROM WS-PRINT-LINE
012430     IF WS-ERR-LISTED NOT = ZERO
012440         STRING "ERRORS (" WS-ERR-LISTED " LISTED):"
012450             DELIMITED BY SIZE INTO WS-PRINT-LINE
012460         WRITE RPT-LINE FROM WS-PRINT-LINE
012470     END-IF
012480     PERFORM 6001-EMITE-1-ERRO THRU 6001-EMITE-1-ERRO-FIM
012490         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-ERR-LISTED
012500     IF WS-WARN-LISTED NOT = ZERO
012510         STRING "WARNINGS (" WS-WARN-LISTED " LISTED):"
012520             DELIMITED BY SIZE INTO WS-PRINT-LINE
012530         WRITE RPT-LINE FROM WS-PRINT-LINE
012540     END-IF
012550     PERFORM 6002-EMITE-1-AVISO THRU 6002-EMITE-1-AVISO-FIM
012560         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-WARN-LISTED
012570     PERFORM 6010-EMITE-CHECKS THRU 6010-EMITE-CHECKS-FIM
012580     MOVE WR-SEP-LINE TO WS-PRINT-LINE
012590     WRITE RPT-LINE FROM WS-PRINT-LINE
012600     MOVE WS-SUBMISSION-NAME TO WS-MSG-WORK
012610     DISPLAY "SUBVALID - " WS-SUBM-FILE-ID " (" WS-MSG-WORK ") "
012620         WS-DISPOSITION " - ERRORS " WS-ERR-TOTAL
012630         " WARNINGS " WS-WARN-TOTAL.
012640 6000-EMITE-RELATORIO-FIM.
012650     EXIT.
012660 6001-EMITE-1-ERRO SECTION.
012670 6001-EMITE-1-ERRO.
012680     MOVE SPACES TO WS-PRINT-LINE
012690     STRING "  - " WS-ERR-MSG(WS-IX)
012700         DELIMITED BY SIZE INTO WS-PRINT-LINE
012710     WRITE RPT-LINE FROM WS-PRINT-LINE.
012720 6001-EMITE-1-ERRO-FIM.
012730     EXIT.
012740 6002-EMITE-1-AVISO SECTION.
012750 6002-EMITE-1-AVISO.
012760     MOVE SPACES TO WS-PRINT-LINE
012770     STRING "  - " WS-WARN-MSG(WS-IX)
012780         DELIMITED BY SIZE INTO WS-PRINT-LINE
012790     WRITE RPT-LINE FROM WS-PRINT-LINE.
012800 6002-EMITE-1-AVISO-FIM.
012810     EXIT.
012820*----------------------------------------------------------------*
012830* 6010 - THE VALIDATION CHECKS BLOCK: ONE LINE PER RULE SET WITH
012840*        ITS STATUS, PLUS THE METRICS THE SPEC CALLS FOR ON THE
012850*        COMPLETENESS, QUALITY-METRICS AND ENHANCEMENT LINES.  THE
012860*        LAST TWO LINES ONLY APPLY TO TEMPLATE 1 (ORGANIZATION
012870*        REGISTRY) SUBMISSIONS.
012880*----------------------------------------------------------------*
012890 6010-EMITE-CHECKS SECTION.
012900 6010-EMITE-CHECKS.
012910     MOVE "VALIDATION CHECKS:" TO WS-PRINT-LINE
012920     WRITE RPT-LINE FROM WS-PRINT-LINE
012930     STRING "  SCHEMA COMPLIANCE .... " WS-CHK-SCHEMA
012940         DELIMITED BY SIZE INTO WS-PRINT-LINE
012950     WRITE RPT-LINE FROM WS-PRINT-LINE
012960     STRING "  DATA TYPES ........... " WS-CHK-TYPES
012970         DELIMITED BY SIZE INTO WS-PRINT-LINE
012980     WRITE RPT-LINE FROM WS-PRINT-LINE
012990     MOVE WS-OVERALL-COMPLETE TO WS-EDIT-RATIO
013000     STRING "  COMPLETENESS ......... " WS-CHK-COMPLETE
013010         "   OVERALL " WS-EDIT-RATIO "  TARGET 0.950"
013020         DELIMITED BY SIZE INTO WS-PRINT-LINE
013030     WRITE RPT-LINE FROM WS-PRINT-LINE
013040     STRING "  DROPDOWN VALUES ...... " WS-CHK-DROPDOWN
013050         DELIMITED BY SIZE INTO WS-PRINT-LINE
013060     WRITE RPT-LINE FROM WS-PRINT-LINE
013070     MOVE WS-ROW-COUNT       TO WS-EDIT-CNT
013080     MOVE WS-DUP-FOUND-COUNT TO WS-EDIT-CNT-2
013090     MOVE WS-FIELDS-USED     TO WS-EDIT-CNT-3
013100     MOVE WS-FIELDS-POSSIBLE TO WS-EDIT-CNT-4
013110     STRING "  QUALITY METRICS ...... ROWS " WS-EDIT-CNT
013120         "  DUPLICATES " WS-EDIT-CNT-2
013130         "  FIELDS USED " WS-EDIT-CNT-3 "/" WS-EDIT-CNT-4
013140         DELIMITED BY SIZE INTO WS-PRINT-LINE
013150     WRITE RPT-LINE FROM WS-PRINT-LINE
013160     IF WS-TEMPLATE-NO NOT = 1
013170         GO TO 6010-EMITE-CHECKS-FIM
013180     END-IF
013190     MOVE WS-ENH-ROW-COUNT TO WS-EDIT-CNT-3
013200     MOVE WS-ENH-NEW-COUNT TO WS-EDIT-CNT-4
013210     STRING "  ENHANCEMENT TARGETS .. " WS-CHK-ENHANCE
013220         "  ENHANCED " WS-EDIT-CNT-3 "/30"
013230         "  NEW " WS-EDIT-CNT-4 "/10"
013240         DELIMITED BY SIZE INTO WS-PRINT-LINE
013250     WRITE RPT-LINE FROM WS-PRINT-LINE
013260     MOVE "                                          (TEMPLATE 1 ONLY)"
013270         TO WS-PRINT-LINE
013280     WRITE RPT-LINE FROM WS-PRINT-LINE.
013290 6010-EMITE-CHECKS-FIM.
013300     EXIT.
013310*----------------------------------------------------------------*
013320* 6500 - APPEND THIS SUBMISSION'S RESULT TO THE BATCH SUMMARY
013330*        TABLE, USED BY 7000 AFTER THE CONTROL-RECORD LOOP ENDS
013340*----------------------------------------------------------------*
013350 6500-REGISTA-SUMARIO SECTION.
013360 6500-REGISTA-SUMARIO.
013370     IF WT-CT-SUBMISSOES > 50
013380         GO TO 6500-REGISTA-SUMARIO-FIM
013390     END-IF
013400     MOVE WS-SUBMISSION-NAME TO WS-SUMM-NAME(WT-CT-SUBMISSOES)
013410     MOVE WS-TEMPLATE-NO     TO WS-SUMM-TEMPLATE(WT-CT-SUBMISSOES)
013420     MOVE WS-DISPOSITION     TO WS-SUMM-STATUS(WT-CT-SUBMISSOES)
013430     MOVE WS-ERR-TOTAL       TO WS-SUMM-ERR-CNT(WT-CT-SUBMISSOES)
013440     MOVE WS-WARN-TOTAL      TO WS-SUMM-WARN-CNT(WT-CT-SUBMISSOES).
013450 6500-REGISTA-SUMARIO-FIM.
013460     EXIT.
013470*----------------------------------------------------------------*
013480* 7000 - END-OF-BATCH CONTROL-BREAK SUMMARY BLOCK, WRITTEN ONCE
013490*        AFTER EVERY CONTROL RECORD HAS BEEN PROCESSED.  7001
013500*        WRITES ONE SUBMISSION'S SUMMARY LINE.
013510*----------------------------------------------------------------*
013520 7000-EMITE-RESUMO SECTION.
013530 7000-EMITE-RESUMO.
013540     MOVE WR-SEP-LINE TO WS-PRINT-LINE
013550     WRITE RPT-LINE FROM WS-PRINT-LINE
013560     STRING "BATCH SUMMARY - " WT-CT-SUBMISSOES
013570         " SUBMISSION(S) PROCESSED"
013580         DELIMITED BY SIZE INTO WS-PRINT-LINE
013590     WRITE RPT-LINE FROM WS-PRINT-LINE
013600     MOVE WR-SEP-LINE TO WS-PRINT-LINE
013610     WRITE RPT-LINE FROM WS-PRINT-LINE
013620     MOVE WT-CT-SUBMISSOES TO WS-SUMM-LIMIT
013630     IF WS-SUMM-LIMIT > 50
013640         MOVE 50 TO WS-SUMM-LIMIT
013650     END-IF
013660     PERFORM 7001-EMITE-1-SUMARIO THRU 7001-EMITE-1-SUMARIO-FIM
013670         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-SUMM-LIMIT
013680     MOVE WR-SEP-LINE TO WS-PRINT-LINE
013690     WRITE RPT-LINE FROM WS-PRINT-LINE
013700     STRING "FILES PROCESSED " WT-CT-SUBMISSOES
013710         "   VALIDATED " WT-CT-PASS
013720         "   WITH WARNINGS " WT-CT-WARN
013730         "   REJECTED " WT-CT-FAIL
013740         DELIMITED BY SIZE INTO WS-PRINT-LINE
013750     WRITE RPT-LINE FROM WS-PRINT-LINE
013752     DISPLAY "SUBVALID - BATCH COMPLETE - VALIDATED " WT-CT-PASS
013755         " WITH WARNINGS " WT-CT-WARN " REJECTED " WT-CT-FAIL.
013757 7000-EMITE-RESUMO-FIM.
013758     EXIT.
013780 7001-EMITE-1-SUMARIO SECTION.
013790 7001-EMITE-1-SUMARIO.
013800     MOVE SPACES TO WS-PRINT-LINE
013810     STRING WS-SUMM-NAME(WS-IX) " (TEMPLATE "
013820         WS-SUMM-TEMPLATE(WS-IX) ") - "
013830         WS-SUMM-STATUS(WS-IX) " - ERRORS "
013840         WS-SUMM-ERR-CNT(WS-IX) " WARNINGS "
013850         WS-SUMM-WARN-CNT(WS-IX)
013860         DELIMITED BY SIZE INTO WS-PRINT-LINE
013870     WRITE RPT-LINE FROM WS-PRINT-LINE.
013880 7001-EMITE-1-SUMARIO-FIM.
013890     EXIT.
013900*----------------------------------------------------------------*
013910* 8000 - CLOSE UP AND GO HOME
013920*----------------------------------------------------------------*
013930 8000-FINALIZA SECTION.
013940 8000-FINALIZA.
013950     CLOSE CTL-FILE.
013960     CLOSE RPT-FILE.
013970     DISPLAY "SUBVALID - RUN ENDED, " WT-CT-SUBMISSOES
013980         " SUBMISSION(S) PROCESSED".
013990 8000-FINALIZA-FIM.
014000     EXIT.
