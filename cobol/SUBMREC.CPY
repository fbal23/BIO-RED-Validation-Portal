000100*----------------------------------------------------------------*
000110* SUBMREC  --  RECORD LAYOUTS FOR THE SUBMISSION VALIDATION BATCH
000120*----------------------------------------------------------------*
000130* COPY MEMBER:  SUBMREC
000140* PROGRAM:      SUBVALID
000150*
000160* PURPOSE:      FD + 01 FOR THE THREE FILES USED BY THE PARTNER
000170*               SUBMISSION VALIDATOR:
000180*                  SUBM-FILE  - ONE PARTNER SUBMISSION (H/C/D RECS)
000190*                  CTL-FILE   - LIST OF SUBMISSIONS FOR THE RUN
000200*                  RPT-FILE   - VALIDATION REPORT (PRINT IMAGE)
000210*
000220*               COPIED WHOLE, RIGHT AFTER FILE SECTION, WITH NO
000230*               FD STATEMENT IN THE CALLING PROGRAM -- SAME HABIT
000240*               USED FOR THE OLD MASTER-FILE COPY MEMBERS.
000250*
000260* REVISIONS:    DATE        BY   TICKET   DESCRIPTION
000270*               ----------  ---  -------  ---------------------
000280*               1988-03-14  RFN  DSD-114  ORIGINAL SUBMISSION
000290*                                         FILE LAYOUT (GENERIC
000300*                                         GRANT-REPORTING BATCH)
000310*               2019-11-04  LMS  BR-0231  REBUILT COLUMN-HEADER
000320*                                         AND DATA RECORDS TO
000330*                                         25 COLUMNS / 40-BYTE
000340*                                         CELLS FOR BIO-RED T2.1
000350*               2021-02-08  LMS  BR-0304  ADDED CTL-FILE LAYOUT
000360*                                         SO THE DRIVER CAN LOOP
000370*                                         OVER SEVERAL PARTNER
000380*                                         FILES IN ONE RUN
000390*----------------------------------------------------------------*
000400 FD  SUBM-FILE
000410     RECORD CONTAINS 1057 CHARACTERS
000420     RECORDING MODE IS F.
000430 01  SUBM-RECORD.
000440     05  SR-REC-TYPE             PIC X(001).
000450     05  SR-REC-BODY             PIC X(1056).
000460*----------------------------------------------------------------*
000470* FILE-HEADER RECORD (REC-TYPE = "H") -- ONE PER SUBMISSION
000480*----------------------------------------------------------------*
000490 01  SUBM-HEADER-REC REDEFINES SUBM-RECORD.
000500     05  SH-REC-TYPE             PIC X(001).
000510     05  SH-TEMPLATE-NO          PIC 9(001).
000520     05  SH-SUBMISSION-NAME      PIC X(050).
000530     05  FILLER                  PIC X(1005).
000540*----------------------------------------------------------------*
000550* COLUMN-HEADER RECORD (REC-TYPE = "C") -- ONE PER SUBMISSION
000560*----------------------------------------------------------------*
000570 01  SUBM-COLHDR-REC REDEFINES SUBM-RECORD.
000580     05  SC-REC-TYPE             PIC X(001).
000590     05  SC-COL-COUNT            PIC 9(002).
000600     05  SC-COL-NAME             PIC X(030) OCCURS 25 TIMES.
000610     05  FILLER                  PIC X(304).
000620*----------------------------------------------------------------*
000630* DATA RECORD (REC-TYPE = "D") -- ZERO OR MORE PER SUBMISSION
000640*----------------------------------------------------------------*
000650 01  SUBM-DATA-REC REDEFINES SUBM-RECORD.
000660     05  SD-REC-TYPE             PIC X(001).
000670     05  FILLER                  PIC X(002).
000680     05  SD-COL-VALUE            PIC X(040) OCCURS 25 TIMES.
000690     05  FILLER                  PIC X(054).
000700*----------------------------------------------------------------*
000710* BATCH CONTROL FILE -- ONE SUBMISSION-FILE ID PER LINE
000720*----------------------------------------------------------------*
000730 FD  CTL-FILE
000740     RECORD CONTAINS 8 CHARACTERS.
000750 01  CTL-RECORD.
000760     05  CTL-SUBM-FILE-ID        PIC X(008).
000770*----------------------------------------------------------------*
000780* VALIDATION REPORT FILE -- PRINT-IMAGE, 132 BYTES
000790*----------------------------------------------------------------*
000800 FD  RPT-FILE
000810     RECORD CONTAINS 132 CHARACTERS.
000820 01  RPT-LINE                    PIC X(132).
