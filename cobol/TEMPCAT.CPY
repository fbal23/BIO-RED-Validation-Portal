000100*----------------------------------------------------------------*
000110* TEMPCAT  --  BIO-RED T2.1 TEMPLATE SCHEMA CATALOG (COMPILED-IN)
000120*----------------------------------------------------------------*
000130* COPY MEMBER:  TEMPCAT
000140* PROGRAM:      SUBVALID
000150*
000160* PURPOSE:      WORKING-STORAGE TABLES FOR THE NINE STANDARD
000170*               PARTNER SUBMISSION TEMPLATES -- REQUIRED COLUMNS,
000180*               OPTIONAL COLUMNS, DROPDOWN (CODE) VALUE LISTS,
000190*               THE FIXED NUMERIC/URL/E-MAIL COLUMN NAME SETS,
000200*               AND THE ENHANCEMENT-QUOTA CONSTANTS.  ALSO CARRIES
000210*               THE PRINT-LINE WORK AREAS FOR THE VALIDATION
000220*               REPORT.  COPIED INTO WORKING-STORAGE SECTION THE
000230*               SAME WAY THE OLD SCREEN-HANDLER COPY MEMBER WAS.
000240*
000250*               TEMPLATE 1 IS THE ORGANIZATION REGISTRY, WHICH IS
000260*               THE ONLY TEMPLATE THAT CARRIES ENHANCEMENT-DEPTH
000270*               QUOTAS -- SEE 4600-VERIFICA-ENHANCEMENT.
000280*
000290* REVISIONS:    DATE        BY   TICKET   DESCRIPTION
000300*               ----------  ---  -------  ---------------------
000310*               1988-03-14  RFN  DSD-114  ORIGINAL 3-TEMPLATE
000320*                                         CATALOG (GENERIC GRANT
000330*                                         REPORTING BATCH)
000340*               1998-11-09  RFN  DSD-402  Y2K SWEEP -- NO 2-DIGIT
000350*                                         YEAR FIELDS IN CATALOG,
000360*                                         NO CHANGE REQUIRED
000370*               2019-11-04  LMS  BR-0231  REPLACED CATALOG WITH
000380*                                         NINE BIO-RED T2.1
000390*                                         TEMPLATES AND THEIR
000400*                                         DROPDOWN VALUE LISTS
000410*               2020-06-22  LMS  BR-0267  ADDED ENHANCEMENT QUOTA
000420*                                         CONSTANTS FOR TEMPLATE 1
000430*               2022-09-01  DCM  BR-0355  ADDED WC-EMAIL-COLUMNS
000440*                                         (CONTACT_EMAIL JOINED
000450*                                         THE ORG REGISTRY FORM)
000451*               2023-04-17  DCM  BR-0388  WC-NUM-NAME/WC-URL-NAME/
000452*                                         WC-EMAIL-NAME WERE PLAIN
000453*                                         FILLER-STYLE 05-LEVELS
000454*                                         WITH NO OCCURS -- SUBVALID
000455*                                         WAS SUBSCRIPTING THEM AS
000456*                                         IF THEY WERE TABLES.  GAVE
000457*                                         EACH SET ITS OWN -DATA/
000458*                                         REDEFINES PAIR LIKE THE
000459*                                         REQUIRED/OPTIONAL TABLES.
000460*----------------------------------------------------------------*
000470*----------------------------------------------------------------*
000480* REQUIRED-COLUMN TABLE -- 52 NAMES, 9 TEMPLATE SLICES
000490*----------------------------------------------------------------*
000500 01  WC-REQUIRED-NAMES-DATA.
000510*        ---- TEMPLATE 1 - ORGANIZATION REGISTRY (8) ----
000520     05  FILLER                  PIC X(030) VALUE "Organization_ID".
000530     05  FILLER                  PIC X(030) VALUE "Organization_Name".
000540     05  FILLER                  PIC X(030) VALUE "Type".
000550     05  FILLER                  PIC X(030) VALUE "Country".
000560     05  FILLER                  PIC X(030) VALUE "NUTS2_Region".
000570     05  FILLER                  PIC X(030) VALUE "City".
000580     05  FILLER                  PIC X(030) VALUE "Website".
000590     05  FILLER                  PIC X(030) VALUE "Specialization".
000600*        ---- TEMPLATE 2 - STAKEHOLDER MAPPING (6) ----
000610     05  FILLER                  PIC X(030) VALUE "Stakeholder_ID".
000620     05  FILLER                  PIC X(030) VALUE "Name".
000630     05  FILLER                  PIC X(030) VALUE "Organization".
000640     05  FILLER                  PIC X(030) VALUE "Role".
000650     05  FILLER                  PIC X(030) VALUE "Influence".
000660     05  FILLER                  PIC X(030) VALUE "Interest".
000670*        ---- TEMPLATE 3 - VALUE CHAIN MAPPING (5) ----
000680     05  FILLER                  PIC X(030) VALUE "Chain_ID".
000690     05  FILLER                  PIC X(030) VALUE "Chain_Name".
000700     05  FILLER                  PIC X(030) VALUE "Description".
000710     05  FILLER                  PIC X(030) VALUE "Stage".
000720     05  FILLER                  PIC X(030) VALUE "Key_Actors".
000730*        ---- TEMPLATE 4 - FUNDING SOURCES (5) ----
000740     05  FILLER                  PIC X(030) VALUE "Funding_ID".
000750     05  FILLER                  PIC X(030) VALUE "Program_Name".
000760     05  FILLER                  PIC X(030) VALUE "Type".
000770     05  FILLER                  PIC X(030) VALUE
000780                                      "Source_Organization".
000790     05  FILLER                  PIC X(030) VALUE "Level".
000800*        ---- TEMPLATE 5 - FOCUS GROUP NOTES (4) ----
000810     05  FILLER                  PIC X(030) VALUE "Session_Date".
000820     05  FILLER                  PIC X(030) VALUE "Location".
000830     05  FILLER                  PIC X(030) VALUE "Facilitator".
000840     05  FILLER                  PIC X(030) VALUE
000850                                      "Number_of_Participants".
000860*        ---- TEMPLATE 6 - INTERVIEW SUMMARY (6) ----
000870     05  FILLER                  PIC X(030) VALUE "Interview_ID".
000880     05  FILLER                  PIC X(030) VALUE "Date".
000890     05  FILLER                  PIC X(030) VALUE "Interviewee_Name".
000900     05  FILLER                  PIC X(030) VALUE "Organization".
000910     05  FILLER                  PIC X(030) VALUE "Position".
000920     05  FILLER                  PIC X(030) VALUE "Sector".
000930*        ---- TEMPLATE 7 - BUSINESS CASE PROFILE (7) ----
000940     05  FILLER                  PIC X(030) VALUE "Case_ID".
000950     05  FILLER                  PIC X(030) VALUE "Company_Name".
000960     05  FILLER                  PIC X(030) VALUE "Founded_Year".
000970     05  FILLER                  PIC X(030) VALUE "Technology".
000980     05  FILLER                  PIC X(030) VALUE "Innovation_Type".
000990     05  FILLER                  PIC X(030) VALUE "Scalability".
001000     05  FILLER                  PIC X(030) VALUE "Impact_Potential".
001010*        ---- TEMPLATE 8 - TREND BRIEF (6) ----
001020     05  FILLER                  PIC X(030) VALUE "Trend_ID".
001030     05  FILLER                  PIC X(030) VALUE "Trend_Name".
001040     05  FILLER                  PIC X(030) VALUE "Description".
001050     05  FILLER                  PIC X(030) VALUE
001060                                      "Technology_Drivers".
001070     05  FILLER                  PIC X(030) VALUE
001080                                      "Market_Potential".
001090     05  FILLER                  PIC X(030) VALUE
001100                                      "Regional_Relevance".
001110*        ---- TEMPLATE 9 - POLICY ANALYSIS (5) ----
001120     05  FILLER                  PIC X(030) VALUE "Policy_ID".
001130     05  FILLER                  PIC X(030) VALUE "Policy_Name".
001140     05  FILLER                  PIC X(030) VALUE "Description".
001150     05  FILLER                  PIC X(030) VALUE
001160                                      "Impact_Assessment".
001170     05  FILLER                  PIC X(030) VALUE
001180                                      "Implementation_Status".
001190 01  WC-REQUIRED-NAMES REDEFINES WC-REQUIRED-NAMES-DATA.
001200     05  WC-REQ-NAME             PIC X(030) OCCURS 52 TIMES.
001210*----------------------------------------------------------------*
001220* OPTIONAL-COLUMN TABLE -- 72 NAMES, 9 TEMPLATE SLICES
001230*----------------------------------------------------------------*
001240 01  WC-OPTIONAL-NAMES-DATA.
001250*        ---- TEMPLATE 1 (14) ----
001260     05  FILLER                  PIC X(030) VALUE "Size".
001270     05  FILLER                  PIC X(030) VALUE "Employees".
001280     05  FILLER                  PIC X(030) VALUE "Founded_Year".
001290     05  FILLER                  PIC X(030) VALUE "Annual_Revenue".
001300     05  FILLER                  PIC X(030) VALUE
001310                                      "EU_Projects_Count".
001320     05  FILLER                  PIC X(030) VALUE
001330                                      "Total_EU_Funding".
001340     05  FILLER                  PIC X(030) VALUE "Key_Assets".
001350     05  FILLER                  PIC X(030) VALUE
001360                                      "Innovation_Outputs".
001370     05  FILLER                  PIC X(030) VALUE
001380                                      "Digital_Capacity".
001390     05  FILLER                  PIC X(030) VALUE
001400                                      "Sustainability_Focus".
001410     05  FILLER                  PIC X(030) VALUE
001420                                      "Regional_Partnerships".
001430     05  FILLER                  PIC X(030) VALUE "Market_Reach".
001440     05  FILLER                  PIC X(030) VALUE "Contact_Email".
001450     05  FILLER                  PIC X(030) VALUE "Notes".
001460*        ---- TEMPLATE 2 (6) ----
001470     05  FILLER                  PIC X(030) VALUE "Email".
001480     05  FILLER                  PIC X(030) VALUE "Phone".
001490     05  FILLER                  PIC X(030) VALUE "Engagement_Type".
001500     05  FILLER                  PIC X(030) VALUE
001510                                      "Current_Relationship".
001520     05  FILLER                  PIC X(030) VALUE
001530                                      "Engagement_History".
001540     05  FILLER                  PIC X(030) VALUE "Notes".
001550*        ---- TEMPLATE 3 (6) ----
001560     05  FILLER                  PIC X(030) VALUE
001570                                      "Technology_Drivers".
001580     05  FILLER                  PIC X(030) VALUE "Bottlenecks".
001590     05  FILLER                  PIC X(030) VALUE "Opportunities".
001600     05  FILLER                  PIC X(030) VALUE
001610                                      "Growth_Potential".
001620     05  FILLER                  PIC X(030) VALUE
001630                                      "Regional_Advantage".
001640     05  FILLER                  PIC X(030) VALUE "Notes".
001650*        ---- TEMPLATE 4 (8) ----
001660     05  FILLER                  PIC X(030) VALUE "Budget_Range".
001670     05  FILLER                  PIC X(030) VALUE "Call_Frequency".
001680     05  FILLER                  PIC X(030) VALUE "Eligibility".
001690     05  FILLER                  PIC X(030) VALUE "Success_Rate".
001700     05  FILLER                  PIC X(030) VALUE
001710                                      "Application_Deadline".
001720     05  FILLER                  PIC X(030) VALUE "Website".
001730     05  FILLER                  PIC X(030) VALUE "Contact".
001740     05  FILLER                  PIC X(030) VALUE "Notes".
001750*        ---- TEMPLATE 5 (7) ----
001760     05  FILLER                  PIC X(030) VALUE "Participant_List".
001770     05  FILLER                  PIC X(030) VALUE
001780                                      "Discussion_Topics".
001790     05  FILLER                  PIC X(030) VALUE "Key_Insights".
001800     05  FILLER                  PIC X(030) VALUE
001810                                      "Challenges_Identified".
001820     05  FILLER                  PIC X(030) VALUE
001830                                      "Recommendations".
001840     05  FILLER                  PIC X(030) VALUE
001850                                      "Follow_up_Actions".
001860     05  FILLER                  PIC X(030) VALUE "Notes".
001870*        ---- TEMPLATE 6 (10) ----
001880     05  FILLER                  PIC X(030) VALUE
001890                                      "Organization_Size".
001900     05  FILLER                  PIC X(030) VALUE "Key_Challenges".
001910     05  FILLER                  PIC X(030) VALUE "Opportunities".
001920     05  FILLER                  PIC X(030) VALUE
001930                                      "Innovation_Examples".
001940     05  FILLER                  PIC X(030) VALUE
001950                                      "Collaboration_Needs".
001960     05  FILLER                  PIC X(030) VALUE "Policy_Gaps".
001970     05  FILLER                  PIC X(030) VALUE
001980                                      "Investment_Barriers".
001990     05  FILLER                  PIC X(030) VALUE
002000                                      "Success_Factors".
002010     05  FILLER                  PIC X(030) VALUE
002020                                      "Recommendations".
002030     05  FILLER                  PIC X(030) VALUE "Notes".
002040*        ---- TEMPLATE 7 (13) ----
002050     05  FILLER                  PIC X(030) VALUE "Founders".
002060     05  FILLER                  PIC X(030) VALUE "Employees".
002070     05  FILLER                  PIC X(030) VALUE "Funding_Stage".
002080     05  FILLER                  PIC X(030) VALUE "Total_Funding".
002090     05  FILLER                  PIC X(030) VALUE "Revenue_Model".
002100     05  FILLER                  PIC X(030) VALUE "Target_Market".
002110     05  FILLER                  PIC X(030) VALUE "Key_Partners".
002120     05  FILLER                  PIC X(030) VALUE "IP_Portfolio".
002130     05  FILLER                  PIC X(030) VALUE
002140                                      "Clinical_Pipeline".
002150     05  FILLER                  PIC X(030) VALUE
002160                                      "Regulatory_Status".
002170     05  FILLER                  PIC X(030) VALUE "Challenges".
002180     05  FILLER                  PIC X(030) VALUE "Support_Needs".
002190     05  FILLER                  PIC X(030) VALUE "Notes".
002200*        ---- TEMPLATE 8 (7) ----
002210     05  FILLER                  PIC X(030) VALUE "Timeframe".
002220     05  FILLER                  PIC X(030) VALUE "Key_Players".
002230     05  FILLER                  PIC X(030) VALUE
002240                                      "Investment_Activity".
002250     05  FILLER                  PIC X(030) VALUE "Policy_Support".
002260     05  FILLER                  PIC X(030) VALUE "Barriers".
002270     05  FILLER                  PIC X(030) VALUE "Opportunities".
002280     05  FILLER                  PIC X(030) VALUE "Notes".
002290*        ---- TEMPLATE 9 (1) ----
002300     05  FILLER                  PIC X(030) VALUE "Notes".
002310 01  WC-OPTIONAL-NAMES REDEFINES WC-OPTIONAL-NAMES-DATA.
002320     05  WC-OPT-NAME             PIC X(030) OCCURS 72 TIMES.
002330*----------------------------------------------------------------*
002340* PER-TEMPLATE START/COUNT INDEX (LOADED AT RUN START BY
002350* 0100-CARREGA-CATALOGO -- SUBSCRIPT 1 = TEMPLATE 1, ETC.)
002360*----------------------------------------------------------------*
002370 01  WC-REQ-INDEX.
002380     05  WC-REQ-IDX OCCURS 9 TIMES.
002390         10  WC-REQ-START        PIC 9(002).
002400         10  WC-REQ-COUNT        PIC 9(002).
002410 01  WC-OPT-INDEX.
002420     05  WC-OPT-IDX OCCURS 9 TIMES.
002430         10  WC-OPT-START        PIC 9(002).
002440         10  WC-OPT-COUNT        PIC 9(002).
002450*----------------------------------------------------------------*
002460* DROPDOWN (CODE VALUE) CATALOG -- 24 TEMPLATE/COLUMN ENTRIES,
002470* PERMITTED VALUES CARRIED AS A "/" DELIMITED LIST AND UNPACKED
002480* AT RUN START INTO WC-DROPDOWN-PARSED BY 0150-CARREGA-DOMINIOS
002490*----------------------------------------------------------------*
002500 01  WC-DROPDOWN-DATA.
002510     05  FILLER.
002520         10  FILLER              PIC 9(001) VALUE 1.
002530         10  FILLER              PIC X(030) VALUE "Type".
002540         10  FILLER              PIC X(150) VALUE
002550             "University/Research_Center/SME/Large_Company/Hospi
002560-            "tal/Government_Agency/NGO/Innovation_Hub/Cluster_O
002570-            "rganization/NGO_Association/Other".
002580     05  FILLER.
002590         10  FILLER              PIC 9(001) VALUE 1.
002600         10  FILLER              PIC X(030) VALUE "Country".
002610         10  FILLER              PIC X(150) VALUE
002620             "PT/EL/LT/BG/FR/DK/SE".
002630     05  FILLER.
002640         10  FILLER              PIC 9(001) VALUE 1.
002650         10  FILLER              PIC X(030) VALUE "NUTS2_Region".
002660         10  FILLER              PIC X(150) VALUE
002670             "PT16/EL54/LT01/BG41/FR10/DK01/SE12".
002680     05  FILLER.
002690         10  FILLER              PIC 9(001) VALUE 1.
002700         10  FILLER              PIC X(030) VALUE
002710                                      "Digital_Capacity".
002720         10  FILLER              PIC X(150) VALUE
002730             "High/Medium/Low/None".
002740     05  FILLER.
002750         10  FILLER              PIC 9(001) VALUE 1.
002760         10  FILLER              PIC X(030) VALUE
002770                                      "Sustainability_Focus".
002780         10  FILLER              PIC X(150) VALUE
002790             "High/Medium/Low/None".
002800     05  FILLER.
002810         10  FILLER              PIC 9(001) VALUE 2.
002820         10  FILLER              PIC X(030) VALUE "Role".
002830         10  FILLER              PIC X(150) VALUE
002840             "Researcher/Clinician/Industry_Executive/Policy_Mak
002850-            "er/Investor/Entrepreneur/Patient_Advocate/NGO_Repr
002860-            "esentative/Other".
002870     05  FILLER.
002880         10  FILLER              PIC 9(001) VALUE 2.
002890         10  FILLER              PIC X(030) VALUE "Influence".
002900         10  FILLER              PIC X(150) VALUE
002910             "High/Medium/Low".
002920     05  FILLER.
002930         10  FILLER              PIC 9(001) VALUE 2.
002940         10  FILLER              PIC X(030) VALUE "Interest".
002950         10  FILLER              PIC X(150) VALUE
002960             "High/Medium/Low".
002970     05  FILLER.
002980         10  FILLER              PIC 9(001) VALUE 2.
002990         10  FILLER              PIC X(030) VALUE
003000                                      "Engagement_Type".
003010         10  FILLER              PIC X(150) VALUE
003020             "Active_Collaboration/Consultation/Information_Shar
003030-            "ing/Monitoring".
003040     05  FILLER.
003050         10  FILLER              PIC 9(001) VALUE 3.
003060         10  FILLER              PIC X(030) VALUE "Stage".
003070         10  FILLER              PIC X(150) VALUE
003080             "Research/Development/Clinical_Trials/Manufacturing
003090-            "/Distribution/Market_Access/Post-Market".
003100     05  FILLER.
003110         10  FILLER              PIC 9(001) VALUE 3.
003120         10  FILLER              PIC X(030) VALUE
003130                                      "Growth_Potential".
003140         10  FILLER              PIC X(150) VALUE
003150             "High/Medium/Low".
003160     05  FILLER.
003170         10  FILLER              PIC 9(001) VALUE 4.
003180         10  FILLER              PIC X(030) VALUE "Type".
003190         10  FILLER              PIC X(150) VALUE
003200             "Grant/Loan/Equity/Tax_Incentive/Prize/Other".
003210     05  FILLER.
003220         10  FILLER              PIC 9(001) VALUE 4.
003230         10  FILLER              PIC X(030) VALUE "Level".
003240         10  FILLER              PIC X(150) VALUE
003250             "EU/National/Regional/Private/Mixed".
003260     05  FILLER.
003270         10  FILLER              PIC 9(001) VALUE 4.
003280         10  FILLER              PIC X(030) VALUE "Call_Frequency".
003290         10  FILLER              PIC X(150) VALUE
003300             "Annual/Bi-annual/Quarterly/Rolling/One-time".
003310     05  FILLER.
003320         10  FILLER              PIC 9(001) VALUE 6.
003330         10  FILLER              PIC X(030) VALUE "Sector".
003340         10  FILLER              PIC X(150) VALUE
003350             "Research/Industry/Clinical/Policy/Investment/NGO/O
003360-            "ther".
003370     05  FILLER.
003380         10  FILLER              PIC 9(001) VALUE 6.
003390         10  FILLER              PIC X(030) VALUE
003400                                      "Organization_Size".
003410         10  FILLER              PIC X(150) VALUE
003420             "Small/Medium/Large".
003430     05  FILLER.
003440         10  FILLER              PIC 9(001) VALUE 7.
003450         10  FILLER              PIC X(030) VALUE "Funding_Stage".
003460         10  FILLER              PIC X(150) VALUE
003470             "Pre-seed/Seed/Series_A/Series_B/Series_C+/Bootstra
003480-            "pped".
003490     05  FILLER.
003500         10  FILLER              PIC 9(001) VALUE 7.
003510         10  FILLER              PIC X(030) VALUE
003520                                      "Innovation_Type".
003530         10  FILLER              PIC X(150) VALUE
003540             "Disruptive/Incremental/Platform/Business_Model".
003550     05  FILLER.
003560         10  FILLER              PIC 9(001) VALUE 7.
003570         10  FILLER              PIC X(030) VALUE "Scalability".
003580         10  FILLER              PIC X(150) VALUE
003590             "High/Medium/Low".
003600     05  FILLER.
003610         10  FILLER              PIC 9(001) VALUE 7.
003620         10  FILLER              PIC X(030) VALUE
003630                                      "Impact_Potential".
003640         10  FILLER              PIC X(150) VALUE
003650             "High/Medium/Low".
003660     05  FILLER.
003670         10  FILLER              PIC 9(001) VALUE 8.
003680         10  FILLER              PIC X(030) VALUE
003690                                      "Market_Potential".
003700         10  FILLER              PIC X(150) VALUE
003710             "High/Medium/Low".
003720     05  FILLER.
003730         10  FILLER              PIC 9(001) VALUE 8.
003740         10  FILLER              PIC X(030) VALUE
003750                                      "Regional_Relevance".
003760         10  FILLER              PIC X(150) VALUE
003770             "High/Medium/Low".
003780     05  FILLER.
003790         10  FILLER              PIC 9(001) VALUE 8.
003800         10  FILLER              PIC X(030) VALUE "Timeframe".
003810         10  FILLER              PIC X(150) VALUE
003820             "Near-term_1-2y/Mid-term_3-5y/Long-term_5+y".
003830     05  FILLER.
003840         10  FILLER              PIC 9(001) VALUE 9.
003850         10  FILLER              PIC X(030) VALUE
003860                                      "Implementation_Status".
003870         10  FILLER              PIC X(150) VALUE
003880             "Proposed/In_Progress/Implemented/Under_Review".
003890 01  WC-DROPDOWN-CATALOG REDEFINES WC-DROPDOWN-DATA.
003900     05  WC-DROP-ENTRY OCCURS 24 TIMES.
003910         10  WC-DROP-TEMPLATE    PIC 9(001).
003920         10  WC-DROP-COLUMN      PIC X(030).
003930         10  WC-DROP-VALUES      PIC X(150).
003940*----------------------------------------------------------------*
003950* DROPDOWN VALUES, UNPACKED AT RUN START (0150-CARREGA-DOMINIOS)
003960*----------------------------------------------------------------*
003970 01  WC-DROPDOWN-PARSED.
003980     05  WC-DP-ENTRY OCCURS 24 TIMES.
003990         10  WC-DP-TEMPLATE      PIC 9(001).
004000         10  WC-DP-COLUMN        PIC X(030).
004010         10  WC-DP-VALUE-COUNT   PIC 9(002) COMP.
004020         10  WC-DP-VALUE         PIC X(024) OCCURS 11 TIMES.
004030*----------------------------------------------------------------*
004040* FIXED DATA-TYPE COLUMN SETS (RULE SET B)
004050*----------------------------------------------------------------*
004060 01  WC-NUMERIC-COLUMNS-DATA.
004061     05  FILLER              PIC X(030) VALUE "Employees".
004062     05  FILLER              PIC X(030) VALUE "Founded_Year".
004063     05  FILLER              PIC X(030) VALUE "Annual_Revenue".
004064     05  FILLER              PIC X(030) VALUE "EU_Projects_Count".
004065     05  FILLER              PIC X(030) VALUE "Total_EU_Funding".
004066     05  FILLER              PIC X(030) VALUE
004067                                 "Number_of_Participants".
004068 01  WC-NUMERIC-COLUMNS REDEFINES WC-NUMERIC-COLUMNS-DATA.
004069     05  WC-NUM-NAME         PIC X(030) OCCURS 6 TIMES.
004130 01  WC-URL-COLUMNS-DATA.
004131     05  FILLER              PIC X(030) VALUE "Website".
004132 01  WC-URL-COLUMNS REDEFINES WC-URL-COLUMNS-DATA.
004133     05  WC-URL-NAME         PIC X(030) OCCURS 1 TIMES.
004150 01  WC-EMAIL-COLUMNS-DATA.
004151     05  FILLER              PIC X(030) VALUE "Email".
004152     05  FILLER              PIC X(030) VALUE "Contact_Email".
004153 01  WC-EMAIL-COLUMNS REDEFINES WC-EMAIL-COLUMNS-DATA.
004154     05  WC-EMAIL-NAME       PIC X(030) OCCURS 2 TIMES.
004180*----------------------------------------------------------------*
004190* ENHANCEMENT-TARGET CONSTANTS (RULE SET F, TEMPLATE 1 ONLY)
004200*----------------------------------------------------------------*
004210 01  WC-ENH-CONSTANTS.
004220     05  WC-ENH-MIN-ENHANCED     PIC 9(003) VALUE 030.
004230     05  WC-ENH-MIN-NEW          PIC 9(003) VALUE 010.
004240     05  WC-ENH-MIN-DEPTH        PIC 9(002)V999 VALUE 3.000.
004250     05  WC-ENH-COL-NAME         PIC X(030) VALUE
004260                                 "CORDIS_Organization_ID".
004270*----------------------------------------------------------------*
004280* PRINT-LINE WORK AREAS FOR THE VALIDATION REPORT -- SAME FIXED
004290* HEADER/SEPARATOR GROUP TECHNIQUE AS THE OLD SELLER/CLIENT
004300* LISTING REPORTS (WR-CAB1/WR-SEP1 STYLE)
004310*----------------------------------------------------------------*
004320 01  WR-SEP-LINE.
004330     05  FILLER                  PIC X(066) VALUE ALL "=".
004340     05  FILLER                  PIC X(066) VALUE SPACES.
004350 01  WR-TITLE-LINE.
004360     05  FILLER                  PIC X(019) VALUE
004370                                 "VALIDATION REPORT: ".
004380     05  WR-SUBM-NAME            PIC X(050) VALUE SPACES.
004390     05  FILLER                  PIC X(015) VALUE SPACES.
004400     05  FILLER                  PIC X(010) VALUE "TEMPLATE: ".
004410     05  WR-TEMPLATE-NO          PIC 9(001) VALUE ZERO.
004420     05  FILLER                  PIC X(037) VALUE SPACES.
004430 01  WR-STATUS-LINE.
004440     05  FILLER                  PIC X(008) VALUE "STATUS: ".
004450     05  WR-STATUS               PIC X(024) VALUE SPACES.
004460     05  FILLER                  PIC X(100) VALUE SPACES.
004470 01  WR-COUNT-LINE.
004480     05  FILLER                  PIC X(008) VALUE "ERRORS: ".
004490     05  WR-ERR-CNT              PIC X(004) VALUE SPACES.
004500     05  FILLER                  PIC X(004) VALUE SPACES.
004510     05  FILLER                  PIC X(010) VALUE "WARNINGS: ".
004520     05  WR-WARN-CNT             PIC X(004) VALUE SPACES.
004530     05  FILLER                  PIC X(102) VALUE SPACES.
